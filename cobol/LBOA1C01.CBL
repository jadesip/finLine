000100******************************************************************
000200* FECHA       : 11/01/1991                                       *
000300* PROGRAMADOR : INGRID PAOLA MORALES (IPMO)                      *
000400* APLICACION  : BANCA CORPORATIVA / ANALISIS LBO                 *
000500* PROGRAMA    : LBOA1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA UNICA DE ANALISIS DE COMPRA APALANCADA   *
000800*             : (LBO). LEE LOS PARAMETROS DEL NEGOCIO, LAS CIFRAS*
000900*             : FINANCIERAS PROYECTADAS Y LA ESTRUCTURA DE DEUDA,*
001000*             : ARMA LA TABLA DE FUENTES Y USOS, PROYECTA LOS    *
001100*             : FLUJOS DE CAJA, CONSTRUYE EL CALENDARIO DE DEUDA *
001200*             : (BARRIDO DE EFECTIVO, PIK, REVOLVENTE CONVERGEN- *
001300*             : TE) Y CALCULA LOS RETORNOS DEL PATROCINADOR      *
001400*             : (MOIC, TIR). ESCRIBE UN REPORTE IMPRESO CON TODO *
001500*             : LO ANTERIOR.                                     *
001600* ARCHIVOS    : LBOA.ENTRADA.DATOS=A, LBOA.REPORTE.SALIDA=C      *
001700* ACCION (ES) : C=CALCULAR Y REPORTAR                            *
001800* INSTALADO   : 11/01/1991                                       *
001900* BPM/RATIONAL: 190031                                           *
002000* NOMBRE      : ANALISIS LBO - BATCH UNICO DE CORRIDA            *
002100* DESCRIPCION : CALCULO Y REPORTE                                *
002200******************************************************************
002300*--------------------------------------------------------------*
002400*  HISTORIAL DE CAMBIOS                                         *
002500*  11/01/1991 IPMO  BPM-190031  VERSION INICIAL. LEE PARAMETROS, *
002600*                   FINANCIEROS Y TRAMOS, ARMA FUENTES Y USOS Y  *
002700*                   PROYECTA EL FLUJO DE CAJA SIN DEUDA          *
002800*  02/05/1991 IPMO  BPM-190340  SE AGREGA EL CALENDARIO DE DEUDA *
002900*                   CON AMORTIZACION OBLIGATORIA Y BARRIDO DE    *
003000*                   EFECTIVO POR ORDEN DE PRIORIDAD DE PAGO      *
003100*  19/11/1992 IPMO  BPM-190998  SE AGREGA EL TRAMO REVOLVENTE Y  *
003200*                   SU CICLO DE CONVERGENCIA (HASTA 10 VUELTAS)  *
003300*  22/06/1993 IPMO  BPM-191205  SE AMPLIA LA ETIQUETA DEL TRAMO A*
003400*                   20 POSICIONES (VER LBENT01)                 *
003500*  30/07/1994 IPMO  BPM-192207  SE AGREGA LA SEGUNDA PASADA DEL  *
003600*                   FLUJO DE CAJA (IMPUESTOS CON INTERES YA      *
003700*                   CONOCIDO) Y LA SECCION DE APALANCAMIENTO     *
003800*  14/02/1996 EEDR  BPM-194417  SE AGREGA LA CURVA DE TASA DE    *
003900*                   REFERENCIA PARA TRAMOS FLOTANTES (SOFR/ESTR/ *
004000*                   SONIA/SARON/TONAR SEGUN MONEDA)              *
004100*  03/11/1998 EEDR  BPM-199873  AJUSTE FIN DE SIGLO: SE REVISARON*
004200*                   TODOS LOS CAMPOS DE ANIO DEL PROGRAMA Y SUS  *
004300*                   COPYS; TODOS SON PIC 9(04), NINGUNO DEPENDE  *
004400*                   DE LOS DOS DIGITOS DEL ANIO                  *
004500*  19/05/2004 IPMO  BPM-205560  SE AGREGA EL CALCULO DE RETORNOS *
004600*                   DEL PATROCINADOR (MOIC Y TIR POR CRECIMIENTO *
004700*                   COMPUESTO) Y LA SECCION DE RETORNOS DEL      *
004800*                   REPORTE                                      *
004900*  09/09/2011 EEDR  BPM-221140  SE AGREGA LA TABLA DE AMORTIZA-  *
005000*                   CION PROGRAMADA A 10 ANIOS POR TRAMO         *
005100*  25/10/2013 EEDR  BPM-224490  REVISION GENERAL DE REDONDEOS:   *
005200*                   TODOS LOS COMPUTE DE MONTOS Y TASAS LLEVAN   *
005300*                   LA CLAUSULA ROUNDED                          *
005400*  03/04/2018 EEDR  BPM-231077  SE CORRIGE EL ORDEN DEL BARRIDO  *
005500*                   DE EFECTIVO: PRIMERO REVOLVENTE (SI NO HUBO  *
005600*                   DESEMBOLSO EN EL ANIO), LUEGO LOS DEMAS      *
005700*                   TRAMOS POR PRIORIDAD Y ETIQUETA              *
005800*  22/08/2019 EEDR  BPM-231090  REVISION DE AUDITORIA DE FUENTES *
005900*                   Y USOS Y DE RETORNOS: RENGLON POR TRAMO EN   *
006000*                   FUENTES, DEUDA TOTAL PAGADA COMO SALDO       *
006100*                   INICIAL MENOS SALDO FINAL Y EBITDA DE SALIDA *
006200*                   POR EL ULTIMO ANIO CON CIFRA DISTINTA DE CERO*
006300*  14/03/2021 EEDR  BPM-231110  REVISION DE AUDITORIA DEL        *
006400*                   CALENDARIO DE DEUDA: LA AMORTIZACION         *
006500*                   OBLIGATORIA YA NO SE TOPA A LA CAJA (EL      *
006600*                   FALTANTE LO CUBRE EL REVOLVENTE), EL         *
006700*                   REVOLVENTE NO ACUMULA PIK AL SALDO Y SE      *
006800*                   AGREGAN D&A, CAPEX Y CAMBIO DE CT AL FLUJO   *
006900*  19/07/2022 EEDR  BPM-231124  SEGUNDA REVISION DE AUDITORIA:   *
007000*                   APALANCAMIENTO IMPRIME DEUDA TOTAL, CAJA Y   *
007100*                   DEUDA NETA; RETORNOS IMPRIME CAPITAL DE      *
007200*                   ENTRADA, CAJA Y DEUDA DE SALIDA; EL          *
007300*                   INDICADOR DE EBIT Y CT SUMINISTRADOS SE LEE  *
007400*                   DE LA TABLA ANUAL Y NO DEL REGISTRO "FN" QUE *
007500*                   QUEDO EN MEMORIA TRAS LA ULTIMA LECTURA; LA  *
007600*                   CAJA AL CIERRE SIN REVOLVENTE YA NO SE TOPA  *
007700*                   AL MINIMO SI QUEDA FALTANTE                 *
007800*--------------------------------------------------------------*
007900 IDENTIFICATION DIVISION.
008000 PROGRAM-ID. LBOA1C01.
008100 AUTHOR. INGRID PAOLA MORALES.
008200 INSTALLATION. BANCA CORPORATIVA.
008300 DATE-WRITTEN. 01/11/1991.
008400 DATE-COMPILED.
008500 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
008600******************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT LB-ARCHIVO-ENTRADA ASSIGN TO DEALIN
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS FS-ENTRADA.
009600
009700     SELECT LB-ARCHIVO-REPORTE ASSIGN TO LBOREPT
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS IS FS-REPORTE.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300******************************************************************
010400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010500******************************************************************
010600*   ARCHIVO DE ENTRADA: PARAMETROS, FINANCIEROS, TRAMOS Y TASAS
010700 FD  LB-ARCHIVO-ENTRADA
010800     LABEL RECORDS ARE STANDARD.
010900     COPY LBENT01.
011000*   ARCHIVO DE SALIDA: REPORTE IMPRESO DE ANALISIS LBO
011100 FD  LB-ARCHIVO-REPORTE
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS.
011400 01  LB-LINEA-REPORTE                     PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           RECURSOS DE CONTROL DE ARCHIVOS Y DE CORRIDA         *
011900******************************************************************
012000 01  WKS-FS-STATUS.
012100     05  FS-ENTRADA                       PIC 9(02) VALUE ZEROES.
012200     05  FS-REPORTE                       PIC 9(02) VALUE ZEROES.
012300     05  FILLER                           PIC X(02) VALUE SPACES.
012400
012500 01  WKS-INDICADORES.
012600     05  WKS-SW-FIN-ENTRADA               PIC X(01) VALUE 'N'.
012700         88  FIN-ARCHIVO-ENTRADA               VALUE 'Y'.
012800     05  WKS-SW-ENTRADA-VALIDA            PIC X(01) VALUE 'Y'.
012900         88  ENTRADA-VALIDA                    VALUE 'Y'.
013000     05  WKS-SW-HAY-REVOLVENTE            PIC X(01) VALUE 'N'.
013100         88  EXISTE-REVOLVENTE                 VALUE 'Y'.
013200     05  WKS-SW-CONVERGIO                 PIC X(01) VALUE 'N'.
013300         88  REVOLVENTE-CONVERGIO              VALUE 'Y'.
013400     05  WKS-SW-HUBO-DESEMBOLSO           PIC X(01) VALUE 'N'.
013500         88  HUBO-DESEMBOLSO-REVOLVENTE        VALUE 'Y'.
013600     05  WKS-SW-MAS-DE-UN-TRAMO           PIC X(01) VALUE 'N'.
013700         88  HAY-MAS-DE-UN-TRAMO                VALUE 'Y'.
013800     05  FILLER                           PIC X(02) VALUE SPACES.
013900
014000 01  WKS-CONTADORES COMP.
014100     05  WKS-REG-LEIDOS                   PIC 9(07) VALUE ZERO.
014200     05  WKS-REG-DP                       PIC 9(05) VALUE ZERO.
014300     05  WKS-REG-FN                       PIC 9(05) VALUE ZERO.
014400     05  WKS-REG-TR                       PIC 9(05) VALUE ZERO.
014500     05  WKS-REG-RR                       PIC 9(05) VALUE ZERO.
014600     05  WKS-REG-IGNORADOS                PIC 9(05) VALUE ZERO.
014700     05  WKS-LIN-ESCRITAS                 PIC 9(07) VALUE ZERO.
014800     05  FILLER                           PIC 9(02) VALUE ZERO.
014900
015000 77  WKS-I                    PIC 9(02) COMP VALUE ZERO.
015100 77  WKS-J                    PIC 9(02) COMP VALUE ZERO.
015200 77  WKS-ANIO-IDX             PIC 9(02) COMP VALUE ZERO.
015300 77  WKS-TRAMO-IDX            PIC 9(02) COMP VALUE ZERO.
015400 77  WKS-FIN-IDX              PIC 9(02) COMP VALUE ZERO.
015500 77  WKS-TASA-IDX             PIC 9(02) COMP VALUE ZERO.
015600 77  WKS-ORDEN-IDX            PIC 9(02) COMP VALUE ZERO.
015700 77  WKS-ITERACION            PIC 9(02) COMP VALUE ZERO.
015800 77  WKS-NUM-ANIOS            PIC 9(02) COMP VALUE ZERO.
015900 77  WKS-NUM-TRAMOS           PIC 9(02) COMP VALUE ZERO.
016000 77  WKS-NUM-FIN              PIC 9(02) COMP VALUE ZERO.
016100 77  WKS-NUM-TASAS            PIC 9(02) COMP VALUE ZERO.
016200 77  WKS-REVOLVENTE-IDX       PIC 9(02) COMP VALUE ZERO.
016300 77  WKS-IDX-ENCONTRADO       PIC 9(02) COMP VALUE ZERO.
016400 77  WKS-IDX-AUX              PIC 9(02) COMP VALUE ZERO.
016500 77  WKS-COL                  PIC 9(02) COMP VALUE ZERO.
016600 77  WKS-ANIO-BUSCADO         PIC 9(04) COMP VALUE ZERO.
016700 77  WKS-NUM-ORDEN            PIC 9(02) COMP VALUE ZERO.
016800 77  WKS-IDX-A                PIC 9(02) COMP VALUE ZERO.
016900 77  WKS-IDX-B                PIC 9(02) COMP VALUE ZERO.
017000******************************************************************
017100*              PARAMETROS DEL NEGOCIO (REGISTRO "DP")            *
017200******************************************************************
017300 01  WKS-PARAMETROS.
017400     05  WKS-ANIO-CIERRE                  PIC 9(04) VALUE ZERO.
017500     05  WKS-ANIO-SALIDA                  PIC 9(04) VALUE ZERO.
017600     05  WKS-MULTIPLO-ENTRADA             PIC S9(03)V9(02)
017700                                                     VALUE ZERO.
017800     05  WKS-MULTIPLO-SALIDA              PIC S9(03)V9(02)
017900                                                     VALUE ZERO.
018000     05  WKS-PCT-COMISION-ENTRADA         PIC S9(03)V9(02)
018100                                                     VALUE ZERO.
018200     05  WKS-PCT-COMISION-SALIDA          PIC S9(03)V9(02)
018300                                                     VALUE ZERO.
018400     05  WKS-TASA-IMPUESTO                PIC S9(01)V9(06)
018500                                                     VALUE ZERO.
018600     05  WKS-EFECTIVO-MINIMO              PIC S9(09)V9(02)
018700                                                     VALUE ZERO.
018800     05  WKS-MONEDA                       PIC X(03) VALUE SPACES.
018900     05  WKS-CASO-ID                      PIC X(10) VALUE SPACES.
019000     05  FILLER                           PIC X(02) VALUE SPACES.
019100*--> FECHA DE PROCESO, SOLO PARA EL ENCABEZADO DEL REPORTE
019200 01  WKS-FECHA-PROCESO                    PIC 9(08) VALUE ZEROES.
019300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019400     05  WKS-FP-ANIO                      PIC 9(04).
019500     05  WKS-FP-MES                       PIC 9(02).
019600     05  WKS-FP-DIA                       PIC 9(02).
019700******************************************************************
019800*     TABLA DE CURVAS DE TASA DE REFERENCIA POR MONEDA (LOOKUP)  *
019900******************************************************************
020000 01  LB-TABLA-CURVAS-INFO.
020100     05  FILLER                           PIC X(11)
020200                                    VALUE 'USDSOFR    '.
020300     05  FILLER                           PIC X(11)
020400                                    VALUE 'EURESTR    '.
020500     05  FILLER                           PIC X(11)
020600                                    VALUE 'GBPSONIA   '.
020700     05  FILLER                           PIC X(11)
020800                                    VALUE 'CHFSARON   '.
020900     05  FILLER                           PIC X(11)
021000                                    VALUE 'JPYTONAR   '.
021100 01  LB-TABLA-CURVAS REDEFINES LB-TABLA-CURVAS-INFO.
021200     05  LB-CURVA-ENTRY OCCURS 5 TIMES.
021300         10  LB-CURVA-MONEDA              PIC X(03).
021400         10  LB-CURVA-NOMBRE              PIC X(08).
021500 01  WKS-NOMBRE-CURVA                     PIC X(08) VALUE SPACES.
021600******************************************************************
021700*       TABLA DE CIFRAS FINANCIERAS POR ANIO (REGISTRO "FN")     *
021800******************************************************************
021900 01  WKS-TABLA-FINANCIERA.
022000     05  WKS-FIN-ENTRY OCCURS 12 TIMES.
022100         10  WKS-FIN-ANIO                 PIC 9(04) VALUE ZERO.
022200         10  WKS-FIN-INGRESOS             PIC S9(09)V9(02)
022300                                                     VALUE ZERO.
022400         10  WKS-FIN-EBITDA                PIC S9(09)V9(02)
022500                                                     VALUE ZERO.
022600         10  WKS-FIN-EBIT                  PIC S9(09)V9(02)
022700                                                     VALUE ZERO.
022800         10  WKS-FIN-EBIT-IND              PIC X(01) VALUE 'N'.
022900             88  FIN-EBIT-SUMINISTRADO        VALUE 'Y'.
023000         10  WKS-FIN-DEPR-AMORT            PIC S9(09)V9(02)
023100                                                     VALUE ZERO.
023200         10  WKS-FIN-CAPEX                 PIC S9(09)V9(02)
023300                                                     VALUE ZERO.
023400         10  WKS-FIN-CAP-TRABAJO           PIC S9(09)V9(02)
023500                                                     VALUE ZERO.
023600         10  WKS-FIN-CT-IND                PIC X(01) VALUE 'N'.
023700             88  FIN-CT-SUMINISTRADO          VALUE 'Y'.
023800     05  FILLER                           PIC X(02) VALUE SPACES.
023900******************************************************************
024000*     TABLA DE TASA DE REFERENCIA POR ANIO (REGISTRO "RR")       *
024100******************************************************************
024200 01  WKS-TABLA-TASAS.
024300     05  WKS-TASA-ENTRY OCCURS 12 TIMES.
024400         10  WKS-TASA-ANIO                 PIC 9(04) VALUE ZERO.
024500         10  WKS-TASA-VALOR                PIC S9(01)V9(06)
024600                                                     VALUE ZERO.
024700     05  FILLER                           PIC X(02) VALUE SPACES.
024800******************************************************************
024900*   TABLA DE TRAMOS DE DEUDA (REGISTRO "TR") Y SU SERIE ANUAL    *
025000******************************************************************
025100 01  WKS-TABLA-TRAMOS.
025200     05  WKS-TRAMO-ENTRY OCCURS 10 TIMES.
025300         10  WKS-TRAMO-ETIQUETA            PIC X(20) VALUE SPACES.
025400         10  WKS-TRAMO-TIPO                PIC X(12) VALUE SPACES.
025500         10  WKS-TRAMO-MONTO-ORIG          PIC S9(09)V9(02)
025600                                                     VALUE ZERO.
025700         10  WKS-TRAMO-TASA-FIJA           PIC S9(01)V9(06)
025800                                                     VALUE ZERO.
025900         10  WKS-TRAMO-MARGEN              PIC S9(01)V9(06)
026000                                                     VALUE ZERO.
026100         10  WKS-TRAMO-TASA-PIK            PIC S9(01)V9(06)
026200                                                     VALUE ZERO.
026300         10  WKS-TRAMO-AMORT-PROG OCCURS 10 TIMES
026400                                            PIC S9(03)V9(02)
026500                                                     VALUE ZERO.
026600         10  WKS-TRAMO-PCT-COM-FIN         PIC S9(01)V9(06)
026700                                                     VALUE ZERO.
026800         10  WKS-TRAMO-PRIORIDAD           PIC 9(02) VALUE ZERO.
026900         10  WKS-TRAMO-PCT-DESEMB          PIC S9(01)V9(06)
027000                                                     VALUE ZERO.
027100         10  WKS-TRAMO-ES-FLOTANTE         PIC X(01) VALUE 'N'.
027200             88  TRAMO-ES-FLOTANTE                  VALUE 'Y'.
027300         10  WKS-TRAMO-ES-REVOLVENTE       PIC X(01) VALUE 'N'.
027400             88  TRAMO-ES-REVOLVENTE                VALUE 'Y'.
027500         10  WKS-TRAMO-MONTO-DESEMB        PIC S9(09)V9(02)
027600                                                     VALUE ZERO.
027700         10  WKS-TRAMO-COMISION-FIN-MTO    PIC S9(09)V9(02)
027800                                                     VALUE ZERO.
027900         10  WKS-TRAMO-SALDO-INICIAL       PIC S9(09)V9(02)
028000                                                     VALUE ZERO.
028100         10  WKS-TRAMO-SALDO-ANTERIOR      PIC S9(09)V9(02)
028200                                                     VALUE ZERO.
028300         10  WKS-TRAMO-PAGO-DEUDA          PIC S9(09)V9(02)
028400                                                     VALUE ZERO.
028500         10  WKS-TRAMO-ANUAL OCCURS 10 TIMES.
028600             15  WKS-TA-ANIO               PIC 9(04) VALUE ZERO.
028700             15  WKS-TA-SALDO-APERTURA     PIC S9(09)V9(02)
028800                                                     VALUE ZERO.
028900             15  WKS-TA-PIK-ACUM           PIC S9(09)V9(02)
029000                                                     VALUE ZERO.
029100             15  WKS-TA-PAGO-OBLIG         PIC S9(09)V9(02)
029200                                                     VALUE ZERO.
029300             15  WKS-TA-PAGO-BARRIDO       PIC S9(09)V9(02)
029400                                                     VALUE ZERO.
029500             15  WKS-TA-DESEMBOLSO         PIC S9(09)V9(02)
029600                                                     VALUE ZERO.
029700             15  WKS-TA-SALDO-CIERRE       PIC S9(09)V9(02)
029800                                                     VALUE ZERO.
029900             15  WKS-TA-INT-EFECTIVO       PIC S9(09)V9(02)
030000                                                     VALUE ZERO.
030100             15  WKS-TA-INT-PIK            PIC S9(09)V9(02)
030200                                                     VALUE ZERO.
030300             15  WKS-TA-PAGO-TOTAL         PIC S9(09)V9(02)
030400                                                     VALUE ZERO.
030500     05  WKS-ORDEN-PAGO OCCURS 10 TIMES    PIC 9(02) VALUE ZERO.
030600     05  FILLER                           PIC X(02) VALUE SPACES.
030700******************************************************************
030800*          TABLA DE FLUJO DE CAJA ANUAL (DOS PASADAS)            *
030900******************************************************************
031000 01  WKS-TABLA-FLUJO.
031100     05  WKS-FLUJO-ENTRY OCCURS 10 TIMES.
031200         10  WKS-FL-ANIO                   PIC 9(04) VALUE ZERO.
031300         10  WKS-FL-EBITDA                 PIC S9(09)V9(02)
031400                                                     VALUE ZERO.
031500         10  WKS-FL-EBIT                   PIC S9(09)V9(02)
031600                                                     VALUE ZERO.
031700         10  WKS-FL-DEPR-AMORT             PIC S9(09)V9(02)
031800                                                     VALUE ZERO.
031900         10  WKS-FL-IMPUESTOS              PIC S9(09)V9(02)
032000                                                     VALUE ZERO.
032100         10  WKS-FL-CAPEX                  PIC S9(09)V9(02)
032200                                                     VALUE ZERO.
032300         10  WKS-FL-CAMBIO-CT              PIC S9(09)V9(02)
032400                                                     VALUE ZERO.
032500         10  WKS-FL-FCF-NO-APALANCADO      PIC S9(09)V9(02)
032600                                                     VALUE ZERO.
032700         10  WKS-FL-TASA-EFEC-IMP          PIC S9(01)V9(06)
032800                                                     VALUE ZERO.
032900         10  WKS-FL-INT-EFECTIVO           PIC S9(09)V9(02)
033000                                                     VALUE ZERO.
033100         10  WKS-FL-INT-PIK                PIC S9(09)V9(02)
033200                                                     VALUE ZERO.
033300         10  WKS-FL-INT-TOTAL              PIC S9(09)V9(02)
033400                                                     VALUE ZERO.
033500         10  WKS-FL-CAJA-APERTURA          PIC S9(09)V9(02)
033600                                                     VALUE ZERO.
033700         10  WKS-FL-CAJA-CIERRE            PIC S9(09)V9(02)
033800                                                     VALUE ZERO.
033900         10  WKS-FL-FCF                    PIC S9(09)V9(02)
034000                                                     VALUE ZERO.
034100         10  WKS-FL-DEUDA-TOTAL            PIC S9(09)V9(02)
034200                                                     VALUE ZERO.
034300         10  WKS-FL-DEUDA-NETA             PIC S9(09)V9(02)
034400                                                     VALUE ZERO.
034500         10  WKS-FL-APALANC-BRUTO          PIC S9(02)V9(02)
034600                                                     VALUE ZERO.
034700         10  WKS-FL-APALANC-NETO           PIC S9(02)V9(02)
034800                                                     VALUE ZERO.
034900     05  FILLER                           PIC X(02) VALUE SPACES.
035000******************************************************************
035100*                 AREA DE FUENTES Y USOS                        *
035200******************************************************************
035300 01  WKS-FUENTES-USOS.
035400     05  WKS-FU-PRECIO-COMPRA             PIC S9(09)V9(02)
035500                                                     VALUE ZERO.
035600     05  WKS-FU-COMISION-TRANSACCION      PIC S9(09)V9(02)
035700                                                     VALUE ZERO.
035800     05  WKS-FU-COMISIONES-FINANC         PIC S9(09)V9(02)
035900                                                     VALUE ZERO.
036000     05  WKS-FU-EFECTIVO-MINIMO           PIC S9(09)V9(02)
036100                                                     VALUE ZERO.
036200     05  WKS-FU-TOTAL-USOS                PIC S9(09)V9(02)
036300                                                     VALUE ZERO.
036400     05  WKS-FU-TOTAL-DEUDA               PIC S9(09)V9(02)
036500                                                     VALUE ZERO.
036600     05  WKS-FU-CAPITAL                   PIC S9(09)V9(02)
036700                                                     VALUE ZERO.
036800     05  WKS-FU-TOTAL-FUENTES             PIC S9(09)V9(02)
036900                                                     VALUE ZERO.
037000     05  WKS-FU-RAZON-DEUDA-CAPITAL       PIC S9(03)V9(02)
037100                                                     VALUE ZERO.
037200     05  WKS-FU-PCT-CAPITAL               PIC S9(03)V9(02)
037300                                                     VALUE ZERO.
037400     05  WKS-FU-PCT-DEUDA                 PIC S9(03)V9(02)
037500                                                     VALUE ZERO.
037600     05  WKS-FU-TOTAL-COMISIONES          PIC S9(09)V9(02)
037700                                                     VALUE ZERO.
037800     05  WKS-FU-DIFERENCIA                PIC S9(09)V9(02)
037900                                                     VALUE ZERO.
038000     05  WKS-FU-SW-BALANCE                PIC X(01) VALUE 'N'.
038100         88  FU-ESTA-BALANCEADO                VALUE 'Y'.
038200     05  FILLER                           PIC X(02) VALUE SPACES.
038300******************************************************************
038400*                AREA DE RETORNOS DEL PATROCINADOR              *
038500******************************************************************
038600 01  WKS-RETORNOS.
038700     05  WKS-RT-EBITDA-SALIDA             PIC S9(09)V9(02)
038800                                                     VALUE ZERO.
038900     05  WKS-RT-VALOR-EMPRESA-SALIDA      PIC S9(09)V9(02)
039000                                                     VALUE ZERO.
039100     05  WKS-RT-COMISION-SALIDA           PIC S9(09)V9(02)
039200                                                     VALUE ZERO.
039300     05  WKS-RT-PRODUCTO-SALIDA           PIC S9(09)V9(02)
039400                                                     VALUE ZERO.
039500     05  WKS-RT-PERIODO-TENENCIA          PIC 9(02) VALUE ZERO.
039600     05  WKS-RT-MOIC                      PIC S9(03)V9(02)
039700                                                     VALUE ZERO.
039800     05  WKS-RT-TIR                       PIC S9(03)V9(06)
039900                                                     VALUE ZERO.
040000     05  WKS-RT-CREACION-VALOR            PIC S9(09)V9(02)
040100                                                     VALUE ZERO.
040200     05  WKS-RT-APALANCAMIENTO-ENTRADA    PIC S9(03)V9(02)
040300                                                     VALUE ZERO.
040400     05  WKS-RT-EXPANSION-MULTIPLO        PIC S9(03)V9(02)
040500                                                     VALUE ZERO.
040600     05  WKS-RT-PAGO-DEUDA-TOTAL          PIC S9(09)V9(02)
040700                                                     VALUE ZERO.
040800     05  FILLER                           PIC X(02) VALUE SPACES.
040900 01  WKS-TIR-PCT                          PIC S9(03)V9(02)
041000                                                     VALUE ZERO.
041100******************************************************************
041200*             VARIABLES DE TRABAJO DEL CALENDARIO DE DEUDA       *
041300******************************************************************
041400 01  WKS-EBITDA-ENTRADA                   PIC S9(09)V9(02)
041500                                                     VALUE ZERO.
041600 01  WKS-WC-ANTERIOR                      PIC S9(09)V9(02)
041700                                                     VALUE ZERO.
041800 01  WKS-TASA-APLICABLE                   PIC S9(01)V9(06)
041900                                                     VALUE ZERO.
042000 01  WKS-INT-EFECTIVO-TOTAL-ANIO          PIC S9(09)V9(02)
042100                                                     VALUE ZERO.
042200 01  WKS-INT-PIK-TOTAL-ANIO               PIC S9(09)V9(02)
042300                                                     VALUE ZERO.
042400 01  WKS-INT-TOTAL-ANIO                   PIC S9(09)V9(02)
042500                                                     VALUE ZERO.
042600 01  WKS-CFADS-ANIO                       PIC S9(09)V9(02)
042700                                                     VALUE ZERO.
042800 01  WKS-CAJA-DISPONIBLE                  PIC S9(09)V9(02)
042900                                                     VALUE ZERO.
043000 01  WKS-EFECTIVO-REMANENTE               PIC S9(09)V9(02)
043100                                                     VALUE ZERO.
043200 01  WKS-MONTO-MANDATORIO                 PIC S9(09)V9(02)
043300                                                     VALUE ZERO.
043400 01  WKS-FALTANTE-MANDATORIO              PIC S9(09)V9(02)
043500                                                     VALUE ZERO.
043600 01  WKS-FALTANTE                         PIC S9(09)V9(02)
043700                                                     VALUE ZERO.
043800 01  WKS-DESEMBOLSO-ANIO                  PIC S9(09)V9(02)
043900                                                     VALUE ZERO.
044000 01  WKS-MONTO-BARRIDO                    PIC S9(09)V9(02)
044100                                                     VALUE ZERO.
044200 01  WKS-SALDO-REVOLV-PREV-ITER           PIC S9(09)V9(02)
044300                                                     VALUE ZERO.
044400 01  WKS-DELTA-REVOLVENTE                 PIC S9(09)V9(02)
044500                                                     VALUE ZERO.
044600 01  WKS-EBIT-ANIO                        PIC S9(09)V9(02)
044700                                                     VALUE ZERO.
044800 01  WKS-TASA-EFEC-IMPUESTO               PIC S9(01)V9(06)
044900                                                     VALUE ZERO.
045000 01  WKS-PBT-ANIO                         PIC S9(09)V9(02)
045100                                                     VALUE ZERO.
045200 01  WKS-IMPUESTOS-ANIO                   PIC S9(09)V9(02)
045300                                                     VALUE ZERO.
045400 01  WKS-CAJA-APERTURA-ANIO               PIC S9(09)V9(02)
045500                                                     VALUE ZERO.
045600 01  WKS-CAJA-CIERRE-ANIO                 PIC S9(09)V9(02)
045700                                                     VALUE ZERO.
045800 01  WKS-SALDO-POST-MANDATORIO            PIC S9(09)V9(02)
045900                                                     VALUE ZERO.
046000******************************************************************
046100*         RENGLONES DE IMPRESION DEL REPORTE (COPY)              *
046200******************************************************************
046300 COPY LBREP01.
046400******************************************************************
046500 PROCEDURE DIVISION.
046600******************************************************************
046700*               S E C C I O N    P R I N C I P A L
046800******************************************************************
046900 0000-MAIN SECTION.
047000     PERFORM 1000-APERTURA-ARCHIVOS
047100     PERFORM 2000-LEE-ARCHIVO-ENTRADA
047200     IF ENTRADA-VALIDA
047300        PERFORM 3000-FUENTES-Y-USOS
047400        PERFORM 4000-FLUJO-EFECTIVO-UNO
047500        PERFORM 5000-CALENDARIO-DEUDA
047600        PERFORM 6000-FLUJO-EFECTIVO-DOS
047700        PERFORM 7000-METRICAS-APALANCAMIENTO
047800        PERFORM 8000-CALCULO-RETORNOS
047900     END-IF
048000     PERFORM 9000-ESCRIBE-REPORTE
048100     PERFORM 9800-ESTADISTICAS
048200     PERFORM 9900-CIERRA-ARCHIVOS
048300     STOP RUN.
048400 0000-MAIN-E. EXIT.
048500*              ----- ABRE LOS ARCHIVOS DE LA CORRIDA -----
048600 1000-APERTURA-ARCHIVOS SECTION.
048700     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
048800     OPEN INPUT  LB-ARCHIVO-ENTRADA
048900     OPEN OUTPUT LB-ARCHIVO-REPORTE
049000     IF FS-ENTRADA NOT = 0 OR FS-REPORTE NOT = 0
049100        DISPLAY "================================================"
049200                UPON CONSOLE
049300        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS DEL    "
049400                UPON CONSOLE
049500        DISPLAY "                ANALISIS LBO                    "
049600                UPON CONSOLE
049700        DISPLAY " FILE STATUS ENTRADA  : (" FS-ENTRADA ")"
049800                UPON CONSOLE
049900        DISPLAY " FILE STATUS REPORTE  : (" FS-REPORTE ")"
050000                UPON CONSOLE
050100        DISPLAY "================================================"
050200                UPON CONSOLE
050300        MOVE 91 TO RETURN-CODE
050400        STOP RUN
050500     END-IF.
050600 1000-APERTURA-ARCHIVOS-E. EXIT.
050700*--------------------------------------------------------------*
050800*          SERIE 2000 - LECTURA Y CLASIFICACION DE ENTRADA
050900*--------------------------------------------------------------*
051000 2000-LEE-ARCHIVO-ENTRADA SECTION.
051100     PERFORM 2010-LEE-SIGUIENTE-REGISTRO
051200     PERFORM 2020-PROCESA-UN-REGISTRO
051300         UNTIL FIN-ARCHIVO-ENTRADA
051400     PERFORM 2900-VALIDA-ENTRADA.
051500 2000-LEE-ARCHIVO-ENTRADA-E. EXIT.
051600
051700 2010-LEE-SIGUIENTE-REGISTRO SECTION.
051800     READ LB-ARCHIVO-ENTRADA
051900          AT END SET FIN-ARCHIVO-ENTRADA TO TRUE
052000     END-READ.
052100 2010-LEE-SIGUIENTE-REGISTRO-E. EXIT.
052200
052300 2020-PROCESA-UN-REGISTRO SECTION.
052400     ADD 1 TO WKS-REG-LEIDOS
052500     EVALUATE TRUE
052600         WHEN LBPA-TIPO-REG = 'DP'
052700             PERFORM 2100-PROCESA-DP
052800         WHEN LBPA-TIPO-REG = 'FN'
052900             PERFORM 2200-PROCESA-FN
053000         WHEN LBPA-TIPO-REG = 'TR'
053100             PERFORM 2300-PROCESA-TR
053200         WHEN LBPA-TIPO-REG = 'RR'
053300             PERFORM 2400-PROCESA-RR
053400         WHEN OTHER
053500             ADD 1 TO WKS-REG-IGNORADOS
053600             DISPLAY "*** REGISTRO CON TIPO DESCONOCIDO IGNORADO: "
053700                     LBPA-TIPO-REG UPON CONSOLE
053800     END-EVALUATE
053900     PERFORM 2010-LEE-SIGUIENTE-REGISTRO.
054000 2020-PROCESA-UN-REGISTRO-E. EXIT.
054100*--------------------------------------------------------------*
054200*   2100 - REGISTRO "DP" : PARAMETROS DEL NEGOCIO (EL ULTIMO
054300*          REGISTRO LEIDO ES EL QUE QUEDA VIGENTE)
054400*--------------------------------------------------------------*
054500 2100-PROCESA-DP SECTION.
054600     ADD 1 TO WKS-REG-DP
054700     MOVE LBPA-ANIO-CIERRE            TO WKS-ANIO-CIERRE
054800     MOVE LBPA-ANIO-SALIDA            TO WKS-ANIO-SALIDA
054900     MOVE LBPA-MULTIPLO-ENTRADA       TO WKS-MULTIPLO-ENTRADA
055000     MOVE LBPA-MULTIPLO-SALIDA        TO WKS-MULTIPLO-SALIDA
055100     MOVE LBPA-PCT-COMISION-ENTRADA   TO WKS-PCT-COMISION-ENTRADA
055200     MOVE LBPA-PCT-COMISION-SALIDA    TO WKS-PCT-COMISION-SALIDA
055300     MOVE LBPA-TASA-IMPUESTO          TO WKS-TASA-IMPUESTO
055400     MOVE LBPA-EFECTIVO-MINIMO        TO WKS-EFECTIVO-MINIMO
055500     MOVE LBPA-MONEDA                 TO WKS-MONEDA
055600     MOVE 'LBO'                       TO WKS-CASO-ID(1:3)
055700     MOVE WKS-ANIO-CIERRE             TO WKS-CASO-ID(4:4).
055800 2100-PROCESA-DP-E. EXIT.
055900*--------------------------------------------------------------*
056000*   2200 - REGISTRO "FN" : CIFRAS FINANCIERAS DE UN ANIO
056100*--------------------------------------------------------------*
056200 2200-PROCESA-FN SECTION.
056300     ADD 1 TO WKS-REG-FN
056400     IF WKS-NUM-FIN < 12
056500        ADD 1 TO WKS-NUM-FIN
056600        MOVE LBFI-ANIO          TO WKS-FIN-ANIO(WKS-NUM-FIN)
056700        MOVE LBFI-INGRESOS      TO WKS-FIN-INGRESOS(WKS-NUM-FIN)
056800        MOVE LBFI-EBITDA        TO WKS-FIN-EBITDA(WKS-NUM-FIN)
056900        MOVE LBFI-EBIT          TO WKS-FIN-EBIT(WKS-NUM-FIN)
057000        MOVE LBFI-EBIT-INDICADOR
057100                                TO WKS-FIN-EBIT-IND(WKS-NUM-FIN)
057200        MOVE LBFI-DEPRECIA-AMORT
057300                                TO WKS-FIN-DEPR-AMORT(WKS-NUM-FIN)
057400        MOVE LBFI-INVERSION-CAPITAL
057500                                TO WKS-FIN-CAPEX(WKS-NUM-FIN)
057600        MOVE LBFI-CAPITAL-TRABAJO
057700                              TO WKS-FIN-CAP-TRABAJO(WKS-NUM-FIN)
057800        MOVE LBFI-CT-INDICADOR
057900                                TO WKS-FIN-CT-IND(WKS-NUM-FIN)
058000     ELSE
058100        ADD 1 TO WKS-REG-IGNORADOS
058200        DISPLAY "*** TABLA DE FINANCIEROS LLENA, SE IGNORA ANIO: "
058300                LBFI-ANIO UPON CONSOLE
058400     END-IF.
058500 2200-PROCESA-FN-E. EXIT.
058600*--------------------------------------------------------------*
058700*   2300 - REGISTRO "TR" : TRAMO DE LA ESTRUCTURA DE DEUDA
058800*--------------------------------------------------------------*
058900 2300-PROCESA-TR SECTION.
059000     ADD 1 TO WKS-REG-TR
059100     IF WKS-NUM-TRAMOS < 10
059200        ADD 1 TO WKS-NUM-TRAMOS
059300        MOVE WKS-NUM-TRAMOS TO WKS-TRAMO-IDX
059400        MOVE LBTR-ETIQUETA TO WKS-TRAMO-ETIQUETA(WKS-TRAMO-IDX)
059500        MOVE LBTR-TIPO-INSTRUMENTO
059600                          TO WKS-TRAMO-TIPO(WKS-TRAMO-IDX)
059700        MOVE LBTR-MONTO-ORIGINAL
059800                          TO WKS-TRAMO-MONTO-ORIG(WKS-TRAMO-IDX)
059900        MOVE LBTR-TASA-INTERES-FIJA
060000                          TO WKS-TRAMO-TASA-FIJA(WKS-TRAMO-IDX)
060100        MOVE LBTR-MARGEN-INTERES
060200                          TO WKS-TRAMO-MARGEN(WKS-TRAMO-IDX)
060300        MOVE LBTR-TASA-PIK TO WKS-TRAMO-TASA-PIK(WKS-TRAMO-IDX)
060400        PERFORM 2310-COPIA-AMORTIZACION
060500        MOVE LBTR-PCT-COMISION-FINANCIAMIENTO
060600                       TO WKS-TRAMO-PCT-COM-FIN(WKS-TRAMO-IDX)
060700        MOVE LBTR-PRIORIDAD-PAGO
060800                       TO WKS-TRAMO-PRIORIDAD(WKS-TRAMO-IDX)
060900        MOVE LBTR-PCT-DESEMBOLSADO
061000                       TO WKS-TRAMO-PCT-DESEMB(WKS-TRAMO-IDX)
061100        PERFORM 2320-CLASIFICA-TRAMO
061200        PERFORM 2330-DERIVA-MONTOS-TRAMO
061300     ELSE
061400        ADD 1 TO WKS-REG-IGNORADOS
061500        DISPLAY "*** TABLA DE TRAMOS LLENA, SE IGNORA EL TRAMO: "
061600                LBTR-ETIQUETA UPON CONSOLE
061700     END-IF.
061800 2300-PROCESA-TR-E. EXIT.
061900
062000 2310-COPIA-AMORTIZACION SECTION.
062100     PERFORM 2311-COPIA-UN-ANIO-AMORT
062200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.
062300 2310-COPIA-AMORTIZACION-E. EXIT.
062400
062500 2311-COPIA-UN-ANIO-AMORT SECTION.
062600     MOVE LBTR-AMORT-PROGRAMADA(WKS-I)
062700             TO WKS-TRAMO-AMORT-PROG(WKS-NUM-TRAMOS, WKS-I).
062800 2311-COPIA-UN-ANIO-AMORT-E. EXIT.
062900*--------------------------------------------------------------*
063000*   2320 - CLASIFICA EL TRAMO POR TIPO DE INSTRUMENTO: BANDERA
063100*          DE TASA FLOTANTE Y BANDERA DE REVOLVENTE
063200*  22/06/1993 IPMO  ETIQUETA AMPLIADA A 20 POS, VER LBENT01 191205
063300*--------------------------------------------------------------*
063400 2320-CLASIFICA-TRAMO SECTION.
063500     EVALUATE WKS-TRAMO-TIPO(WKS-NUM-TRAMOS)
063600         WHEN 'LOAN'
063700         WHEN 'TERM-LOAN'
063800         WHEN 'REVOLVER'
063900         WHEN 'RCF'
064000         WHEN 'FRN'
064100             MOVE 'Y' TO WKS-TRAMO-ES-FLOTANTE(WKS-NUM-TRAMOS)
064200         WHEN OTHER
064300             MOVE 'N' TO WKS-TRAMO-ES-FLOTANTE(WKS-NUM-TRAMOS)
064400     END-EVALUATE
064500     EVALUATE WKS-TRAMO-TIPO(WKS-NUM-TRAMOS)
064600         WHEN 'REVOLVER'
064700         WHEN 'RCF'
064800             MOVE 'Y' TO WKS-TRAMO-ES-REVOLVENTE(WKS-NUM-TRAMOS)
064900             IF NOT EXISTE-REVOLVENTE
065000                SET EXISTE-REVOLVENTE TO TRUE
065100                MOVE WKS-NUM-TRAMOS TO WKS-REVOLVENTE-IDX
065200             END-IF
065300         WHEN OTHER
065400             MOVE 'N' TO WKS-TRAMO-ES-REVOLVENTE(WKS-NUM-TRAMOS)
065500     END-EVALUATE.
065600 2320-CLASIFICA-TRAMO-E. EXIT.
065700*--------------------------------------------------------------*
065800*   2330 - MONTOS DERIVADOS: DESEMBOLSADO Y COMISION FINANCIERA.
065900*          DEFAULT DE DESEMBOLSO: 0% REVOLVENTE, 100% LOS DEMAS.
066000*          DEFAULT DE COMISION FINANCIERA: 1.00%
066100*--------------------------------------------------------------*
066200 2330-DERIVA-MONTOS-TRAMO SECTION.
066300     IF WKS-TRAMO-PCT-DESEMB(WKS-NUM-TRAMOS) = ZERO
066400        IF TRAMO-ES-REVOLVENTE(WKS-NUM-TRAMOS)
066500           MOVE 0 TO WKS-TRAMO-PCT-DESEMB(WKS-NUM-TRAMOS)
066600        ELSE
066700           MOVE 1 TO WKS-TRAMO-PCT-DESEMB(WKS-NUM-TRAMOS)
066800        END-IF
066900     END-IF
067000     IF WKS-TRAMO-PCT-COM-FIN(WKS-NUM-TRAMOS) = ZERO
067100        MOVE 0.010000 TO WKS-TRAMO-PCT-COM-FIN(WKS-NUM-TRAMOS)
067200     END-IF
067300     COMPUTE WKS-TRAMO-MONTO-DESEMB(WKS-NUM-TRAMOS) ROUNDED =
067400             WKS-TRAMO-MONTO-ORIG(WKS-NUM-TRAMOS) *
067500             WKS-TRAMO-PCT-DESEMB(WKS-NUM-TRAMOS)
067600     COMPUTE WKS-TRAMO-COMISION-FIN-MTO(WKS-NUM-TRAMOS) ROUNDED =
067700             WKS-TRAMO-MONTO-ORIG(WKS-NUM-TRAMOS) *
067800             WKS-TRAMO-PCT-COM-FIN(WKS-NUM-TRAMOS).
067900 2330-DERIVA-MONTOS-TRAMO-E. EXIT.
068000*--------------------------------------------------------------*
068100*   2400 - REGISTRO "RR" : TASA DE REFERENCIA DE UN ANIO
068200*--------------------------------------------------------------*
068300 2400-PROCESA-RR SECTION.
068400     ADD 1 TO WKS-REG-RR
068500     IF WKS-NUM-TASAS < 12
068600        ADD 1 TO WKS-NUM-TASAS
068700        MOVE LBRF-ANIO      TO WKS-TASA-ANIO(WKS-NUM-TASAS)
068800        MOVE LBRF-TASA-BASE TO WKS-TASA-VALOR(WKS-NUM-TASAS)
068900     ELSE
069000        ADD 1 TO WKS-REG-IGNORADOS
069100     END-IF.
069200 2400-PROCESA-RR-E. EXIT.
069300*--------------------------------------------------------------*
069400*   2900 - VALIDACION DE ENTRADA Y CALCULOS DERIVADOS DEL
069500*          ENCABEZADO (EBITDA DE ENTRADA, PRECIO DE COMPRA,
069600*          COMISION DE TRANSACCION, NUMERO DE ANIOS DE PROYECCION)
069700*--------------------------------------------------------------*
069800 2900-VALIDA-ENTRADA SECTION.
069900     SET ENTRADA-VALIDA TO TRUE
070000     COMPUTE WKS-NUM-ANIOS = WKS-ANIO-SALIDA - WKS-ANIO-CIERRE
070100     IF WKS-NUM-ANIOS > 10
070200        MOVE 10 TO WKS-NUM-ANIOS
070300     END-IF
070400     MOVE WKS-ANIO-CIERRE TO WKS-ANIO-BUSCADO
070500     PERFORM 2910-BUSCA-EBITDA-ENTRADA
070600     IF WKS-EBITDA-ENTRADA = ZERO
070700        MOVE 'N' TO WKS-SW-ENTRADA-VALIDA
070800        MOVE SPACES TO LBRP-ER-TEXTO
070900        MOVE 'NO SE ENCONTRO EBITDA DE ENTRADA EN EL ARCHIVO'
071000                TO LBRP-ER-TEXTO
071100        GO TO 2900-VALIDA-ENTRADA-E
071200     END-IF
071300     COMPUTE WKS-FU-PRECIO-COMPRA ROUNDED =
071400             WKS-EBITDA-ENTRADA * WKS-MULTIPLO-ENTRADA
071500     IF WKS-FU-PRECIO-COMPRA NOT > ZERO
071600        MOVE 'N' TO WKS-SW-ENTRADA-VALIDA
071700        MOVE SPACES TO LBRP-ER-TEXTO
071800        MOVE 'PRECIO DE COMPRA EN CERO - REVISE MULTIPLO/EBITDA'
071900                TO LBRP-ER-TEXTO
072000        GO TO 2900-VALIDA-ENTRADA-E
072100     END-IF
072200     COMPUTE WKS-FU-COMISION-TRANSACCION ROUNDED =
072300             WKS-FU-PRECIO-COMPRA * WKS-PCT-COMISION-ENTRADA / 100.
072400 2900-VALIDA-ENTRADA-E. EXIT.
072500
072600 2910-BUSCA-EBITDA-ENTRADA SECTION.
072700     PERFORM 2150-BUSCA-FINANCIERO-ANIO
072800     IF WKS-IDX-ENCONTRADO > 0
072900        MOVE WKS-FIN-EBITDA(WKS-IDX-ENCONTRADO)
073000                                    TO WKS-EBITDA-ENTRADA
073100     ELSE
073200        MOVE ZERO TO WKS-EBITDA-ENTRADA
073300     END-IF.
073400 2910-BUSCA-EBITDA-ENTRADA-E. EXIT.
073500*--------------------------------------------------------------*
073600*   2150 - BUSQUEDA EN LA TABLA DE FINANCIEROS POR ANIO
073700*          (WKS-ANIO-BUSCADO TRAE EL ANIO BUSCADO; DEVUELVE
073800*          WKS-IDX-ENCONTRADO, CERO SI NO SE ENCUENTRA)
073900*--------------------------------------------------------------*
074000 2150-BUSCA-FINANCIERO-ANIO SECTION.
074100     MOVE 0 TO WKS-IDX-ENCONTRADO
074200     PERFORM 2155-COMPARA-UN-FINANCIERO
074300         VARYING WKS-J FROM 1 BY 1
074400         UNTIL WKS-J > WKS-NUM-FIN OR WKS-IDX-ENCONTRADO > 0.
074500 2150-BUSCA-FINANCIERO-ANIO-E. EXIT.
074600
074700 2155-COMPARA-UN-FINANCIERO SECTION.
074800     IF WKS-FIN-ANIO(WKS-J) = WKS-ANIO-BUSCADO
074900        MOVE WKS-J TO WKS-IDX-ENCONTRADO
075000     END-IF.
075100 2155-COMPARA-UN-FINANCIERO-E. EXIT.
075200*--------------------------------------------------------------*
075300*   2160 - BUSQUEDA EN LA TABLA DE TASAS DE REFERENCIA POR ANIO
075400*          (WKS-ANIO-BUSCADO TRAE EL ANIO; DEVUELVE
075500*          WKS-TASA-APLICABLE, 0.020000 POR DEFECTO CUANDO NO
075600*          HAY REGISTRO PARA EL ANIO)
075700*--------------------------------------------------------------*
075800 2160-BUSCA-TASA-REFERENCIA SECTION.
075900     MOVE 0 TO WKS-IDX-ENCONTRADO
076000     PERFORM 2165-COMPARA-UNA-TASA
076100         VARYING WKS-J FROM 1 BY 1
076200         UNTIL WKS-J > WKS-NUM-TASAS OR WKS-IDX-ENCONTRADO > 0
076300     IF WKS-IDX-ENCONTRADO > 0
076400        MOVE WKS-TASA-VALOR(WKS-IDX-ENCONTRADO)
076500                                    TO WKS-TASA-APLICABLE
076600     ELSE
076700        MOVE 0.020000 TO WKS-TASA-APLICABLE
076800     END-IF.
076900 2160-BUSCA-TASA-REFERENCIA-E. EXIT.
077000
077100 2165-COMPARA-UNA-TASA SECTION.
077200     IF WKS-TASA-ANIO(WKS-J) = WKS-ANIO-BUSCADO
077300        MOVE WKS-J TO WKS-IDX-ENCONTRADO
077400     END-IF.
077500 2165-COMPARA-UNA-TASA-E. EXIT.
077600*--------------------------------------------------------------*
077700*          SERIE 3000 - TABLA DE FUENTES Y USOS
077800*--------------------------------------------------------------*
077900 3000-FUENTES-Y-USOS SECTION.
078000*  22/08/2019 EEDR  BPM-231090  SE FIJA LA BANDERA DE MAS DE UN
078100*  TRAMO, USADA PARA DECIDIR SI EL REPORTE IMPRIME EL RENGLON
078200*  DE DEUDA TOTAL EN LA SECCION DE FUENTES Y USOS
078300     PERFORM 3100-SUMA-COMISIONES-FINANCIAMIENTO
078400     PERFORM 3200-SUMA-DEUDA-TOTAL
078500     IF WKS-NUM-TRAMOS > 1
078600        SET HAY-MAS-DE-UN-TRAMO TO TRUE
078700     END-IF
078800     MOVE WKS-EFECTIVO-MINIMO TO WKS-FU-EFECTIVO-MINIMO
078900     COMPUTE WKS-FU-TOTAL-USOS ROUNDED =
079000             WKS-FU-PRECIO-COMPRA + WKS-FU-COMISION-TRANSACCION +
079100             WKS-FU-COMISIONES-FINANC + WKS-FU-EFECTIVO-MINIMO
079200     COMPUTE WKS-FU-CAPITAL ROUNDED =
079300             WKS-FU-TOTAL-USOS - WKS-FU-TOTAL-DEUDA
079400     COMPUTE WKS-FU-TOTAL-FUENTES ROUNDED =
079500             WKS-FU-TOTAL-DEUDA + WKS-FU-CAPITAL
079600     IF WKS-FU-CAPITAL > ZERO
079700        COMPUTE WKS-FU-RAZON-DEUDA-CAPITAL ROUNDED =
079800                WKS-FU-TOTAL-DEUDA / WKS-FU-CAPITAL
079900     END-IF
080000     IF WKS-FU-TOTAL-FUENTES > ZERO
080100        COMPUTE WKS-FU-PCT-CAPITAL ROUNDED =
080200             (WKS-FU-CAPITAL / WKS-FU-TOTAL-FUENTES) * 100
080300        COMPUTE WKS-FU-PCT-DEUDA ROUNDED =
080400             (WKS-FU-TOTAL-DEUDA / WKS-FU-TOTAL-FUENTES) * 100
080500     END-IF
080600     COMPUTE WKS-FU-DIFERENCIA ROUNDED =
080700             WKS-FU-TOTAL-FUENTES - WKS-FU-TOTAL-USOS
080800     IF WKS-FU-DIFERENCIA NOT < -0.01
080900        AND WKS-FU-DIFERENCIA NOT > 0.01
081000        SET FU-ESTA-BALANCEADO TO TRUE
081100     END-IF.
081200 3000-FUENTES-Y-USOS-E. EXIT.
081300
081400 3100-SUMA-COMISIONES-FINANCIAMIENTO SECTION.
081500     MOVE 0 TO WKS-FU-COMISIONES-FINANC
081600     PERFORM 3110-SUMA-UNA-COMISION
081700         VARYING WKS-TRAMO-IDX FROM 1 BY 1
081800         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS.
081900 3100-SUMA-COMISIONES-FINANCIAMIENTO-E. EXIT.
082000
082100 3110-SUMA-UNA-COMISION SECTION.
082200     ADD WKS-TRAMO-COMISION-FIN-MTO(WKS-TRAMO-IDX)
082300         TO WKS-FU-COMISIONES-FINANC.
082400 3110-SUMA-UNA-COMISION-E. EXIT.
082500
082600 3200-SUMA-DEUDA-TOTAL SECTION.
082700     MOVE 0 TO WKS-FU-TOTAL-DEUDA
082800     PERFORM 3210-SUMA-UN-TRAMO
082900         VARYING WKS-TRAMO-IDX FROM 1 BY 1
083000         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS.
083100 3200-SUMA-DEUDA-TOTAL-E. EXIT.
083200
083300 3210-SUMA-UN-TRAMO SECTION.
083400     ADD WKS-TRAMO-MONTO-DESEMB(WKS-TRAMO-IDX)
083500         TO WKS-FU-TOTAL-DEUDA
083600     MOVE WKS-TRAMO-MONTO-DESEMB(WKS-TRAMO-IDX)
083700         TO WKS-TRAMO-SALDO-INICIAL(WKS-TRAMO-IDX).
083800 3210-SUMA-UN-TRAMO-E. EXIT.
083900*--------------------------------------------------------------*
084000*    SERIE 4000 - FLUJO DE CAJA, PRIMERA PASADA (SIN INTERES,
084100*    BASE PARA EL EFECTIVO DISPONIBLE PARA SERVICIO DE DEUDA -
084200*    "CFADS" - QUE CONSUME EL CALENDARIO DE DEUDA)
084300*--------------------------------------------------------------*
084400 4000-FLUJO-EFECTIVO-UNO SECTION.
084500     MOVE WKS-ANIO-CIERRE TO WKS-ANIO-BUSCADO
084600     PERFORM 2150-BUSCA-FINANCIERO-ANIO
084700     IF WKS-IDX-ENCONTRADO > 0
084800            AND FIN-CT-SUMINISTRADO(WKS-IDX-ENCONTRADO)
084900        MOVE WKS-FIN-CAP-TRABAJO(WKS-IDX-ENCONTRADO)
085000                TO WKS-WC-ANTERIOR
085100     ELSE
085200        MOVE ZERO TO WKS-WC-ANTERIOR
085300     END-IF
085400     PERFORM 4100-CALCULA-UN-ANIO-FLUJO
085500         VARYING WKS-ANIO-IDX FROM 1 BY 1
085600         UNTIL WKS-ANIO-IDX > WKS-NUM-ANIOS.
085700 4000-FLUJO-EFECTIVO-UNO-E. EXIT.
085800
085900 4100-CALCULA-UN-ANIO-FLUJO SECTION.
086000     COMPUTE WKS-ANIO-BUSCADO = WKS-ANIO-CIERRE + WKS-ANIO-IDX
086100     MOVE WKS-ANIO-BUSCADO TO WKS-FL-ANIO(WKS-ANIO-IDX)
086200     PERFORM 2150-BUSCA-FINANCIERO-ANIO
086300     IF WKS-IDX-ENCONTRADO = 0
086400        MOVE ZERO TO WKS-FL-EBITDA(WKS-ANIO-IDX)
086500        MOVE ZERO TO WKS-FL-EBIT(WKS-ANIO-IDX)
086600        MOVE ZERO TO WKS-FL-DEPR-AMORT(WKS-ANIO-IDX)
086700        MOVE ZERO TO WKS-FL-CAPEX(WKS-ANIO-IDX)
086800        MOVE ZERO TO WKS-FL-CAMBIO-CT(WKS-ANIO-IDX)
086900     ELSE
087000        MOVE WKS-FIN-EBITDA(WKS-IDX-ENCONTRADO)
087100                TO WKS-FL-EBITDA(WKS-ANIO-IDX)
087200        MOVE WKS-FIN-DEPR-AMORT(WKS-IDX-ENCONTRADO)
087300                TO WKS-FL-DEPR-AMORT(WKS-ANIO-IDX)
087400        MOVE WKS-FIN-CAPEX(WKS-IDX-ENCONTRADO)
087500                TO WKS-FL-CAPEX(WKS-ANIO-IDX)
087600*  19/07/2022 EEDR  BPM-231124  EL INDICADOR DE EBIT Y DE
087700*  CAPITAL DE TRABAJO SUMINISTRADOS SE LEE AHORA DE LA TABLA
087800*  ANUAL (WKS-FIN-EBIT-IND / WKS-FIN-CT-IND) Y NO DEL REGISTRO
087900*  "FN" QUE QUEDO EN EL AREA DE ENTRADA TRAS LA ULTIMA LECTURA
088000*--->    REGLA: SI NO SUMINISTRAN EBIT, SE DERIVA DE
088100*        EBITDA MENOS DEPRECIACION Y AMORTIZACION
088200        IF FIN-EBIT-SUMINISTRADO(WKS-IDX-ENCONTRADO)
088300           MOVE WKS-FIN-EBIT(WKS-IDX-ENCONTRADO)
088400                   TO WKS-FL-EBIT(WKS-ANIO-IDX)
088500        ELSE
088600           COMPUTE WKS-FL-EBIT(WKS-ANIO-IDX) ROUNDED =
088700                 WKS-FL-EBITDA(WKS-ANIO-IDX) -
088800                 WKS-FL-DEPR-AMORT(WKS-ANIO-IDX)
088900        END-IF
089000*--->    REGLA: SI NO SUMINISTRAN CAPITAL DE TRABAJO, NO HAY
089100*        VARIACION DE CAPITAL DE TRABAJO EN EL ANIO
089200        IF FIN-CT-SUMINISTRADO(WKS-IDX-ENCONTRADO)
089300           COMPUTE WKS-FL-CAMBIO-CT(WKS-ANIO-IDX) ROUNDED =
089400                 WKS-FIN-CAP-TRABAJO(WKS-IDX-ENCONTRADO) -
089500                 WKS-WC-ANTERIOR
089600           MOVE WKS-FIN-CAP-TRABAJO(WKS-IDX-ENCONTRADO)
089700                   TO WKS-WC-ANTERIOR
089800        ELSE
089900           MOVE ZERO TO WKS-FL-CAMBIO-CT(WKS-ANIO-IDX)
090000        END-IF
090100     END-IF
090200*--->    IMPUESTOS PROVISIONALES (SIN ESCUDO DE INTERESES) PARA
090300*        OBTENER EL EFECTIVO DISPONIBLE PARA SERVICIO DE DEUDA.
090400*        NUNCA NEGATIVOS (PISO DE IMPUESTOS EN CERO).
090500     COMPUTE WKS-PBT-ANIO ROUNDED = WKS-FL-EBIT(WKS-ANIO-IDX)
090600     IF WKS-PBT-ANIO > ZERO
090700        COMPUTE WKS-IMPUESTOS-ANIO ROUNDED =
090800                WKS-PBT-ANIO * WKS-TASA-IMPUESTO
090900     ELSE
091000        MOVE ZERO TO WKS-IMPUESTOS-ANIO
091100     END-IF
091200     MOVE WKS-IMPUESTOS-ANIO TO WKS-FL-IMPUESTOS(WKS-ANIO-IDX)
091300     COMPUTE WKS-FL-FCF-NO-APALANCADO(WKS-ANIO-IDX) ROUNDED =
091400             WKS-FL-EBITDA(WKS-ANIO-IDX) -
091500             WKS-FL-IMPUESTOS(WKS-ANIO-IDX) -
091600             WKS-FL-CAPEX(WKS-ANIO-IDX) -
091700             WKS-FL-CAMBIO-CT(WKS-ANIO-IDX).
091800 4100-CALCULA-UN-ANIO-FLUJO-E. EXIT.
091900*--------------------------------------------------------------*
092000*   SERIE 5000 - CALENDARIO DE DEUDA: INTERES, PIK, AMORTIZACION
092100*   OBLIGATORIA, BARRIDO DE EFECTIVO Y CONVERGENCIA DEL
092200*   TRAMO REVOLVENTE (HASTA 10 VUELTAS POR ANIO, TOLERANCIA 0.01)
092300*--------------------------------------------------------------*
092400 5000-CALENDARIO-DEUDA SECTION.
092500     PERFORM 5020-ORDENA-TRAMOS-POR-PRIORIDAD
092600     PERFORM 5050-PROCESA-UN-ANIO-DEUDA
092700         VARYING WKS-ANIO-IDX FROM 1 BY 1
092800         UNTIL WKS-ANIO-IDX > WKS-NUM-ANIOS.
092900 5000-CALENDARIO-DEUDA-E. EXIT.
093000*--------------------------------------------------------------*
093100*   5020 - ARMA EL ORDEN DE PAGO: TODOS LOS TRAMOS QUE NO SEAN
093200*   EL REVOLVENTE, POR PRIORIDAD DE PAGO ASCENDENTE Y, A IGUAL
093300*   PRIORIDAD, POR ETIQUETA (BURBUJA, LA TABLA ES PEQUENA)
093400*--------------------------------------------------------------*
093500 5020-ORDENA-TRAMOS-POR-PRIORIDAD SECTION.
093600     MOVE 0 TO WKS-NUM-ORDEN
093700     PERFORM 5021-AGREGA-AL-ORDEN
093800         VARYING WKS-TRAMO-IDX FROM 1 BY 1
093900         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
094000     IF WKS-NUM-ORDEN > 1
094100        PERFORM 5025-ORDENA-BURBUJA
094200            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >= WKS-NUM-ORDEN
094300     END-IF.
094400 5020-ORDENA-TRAMOS-POR-PRIORIDAD-E. EXIT.
094500
094600 5021-AGREGA-AL-ORDEN SECTION.
094700     IF NOT TRAMO-ES-REVOLVENTE(WKS-TRAMO-IDX)
094800        ADD 1 TO WKS-NUM-ORDEN
094900        MOVE WKS-TRAMO-IDX TO WKS-ORDEN-PAGO(WKS-NUM-ORDEN)
095000     END-IF.
095100 5021-AGREGA-AL-ORDEN-E. EXIT.
095200
095300 5025-ORDENA-BURBUJA SECTION.
095400     PERFORM 5027-COMPARA-E-INTERCAMBIA
095500         VARYING WKS-J FROM 1 BY 1
095600         UNTIL WKS-J > (WKS-NUM-ORDEN - WKS-I).
095700 5025-ORDENA-BURBUJA-E. EXIT.
095800
095900 5027-COMPARA-E-INTERCAMBIA SECTION.
096000     MOVE WKS-ORDEN-PAGO(WKS-J)       TO WKS-IDX-A
096100     MOVE WKS-ORDEN-PAGO(WKS-J + 1)   TO WKS-IDX-B
096200     IF WKS-TRAMO-PRIORIDAD(WKS-IDX-A) >
096300        WKS-TRAMO-PRIORIDAD(WKS-IDX-B)
096400        OR (WKS-TRAMO-PRIORIDAD(WKS-IDX-A) =
096500            WKS-TRAMO-PRIORIDAD(WKS-IDX-B)
096600            AND WKS-TRAMO-ETIQUETA(WKS-IDX-A) >
096700                WKS-TRAMO-ETIQUETA(WKS-IDX-B))
096800        MOVE WKS-IDX-B TO WKS-ORDEN-PAGO(WKS-J)
096900        MOVE WKS-IDX-A TO WKS-ORDEN-PAGO(WKS-J + 1)
097000     END-IF.
097100 5027-COMPARA-E-INTERCAMBIA-E. EXIT.
097200*--------------------------------------------------------------*
097300*   5050 - PROCESA UN ANIO DEL CALENDARIO DE DEUDA: FIJA LOS
097400*   SALDOS DE APERTURA Y REPITE LA ITERACION DEL REVOLVENTE
097500*   HASTA QUE CONVERJA O SE CUMPLAN 10 VUELTAS
097600*--------------------------------------------------------------*
097700 5050-PROCESA-UN-ANIO-DEUDA SECTION.
097800     PERFORM 5055-FIJA-SALDOS-APERTURA
097900         VARYING WKS-TRAMO-IDX FROM 1 BY 1
098000         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
098100     IF WKS-ANIO-IDX = 1
098200        MOVE WKS-EFECTIVO-MINIMO TO WKS-CAJA-APERTURA-ANIO
098300     ELSE
098400        MOVE WKS-FL-CAJA-CIERRE(WKS-ANIO-IDX - 1)
098500                TO WKS-CAJA-APERTURA-ANIO
098600     END-IF
098700     MOVE 0   TO WKS-ITERACION
098800     MOVE 'N' TO WKS-SW-CONVERGIO
098900     PERFORM 5100-ITERACION-REVOLVENTE
099000         UNTIL REVOLVENTE-CONVERGIO OR WKS-ITERACION > 10
099100     PERFORM 5200-FIN-ANIO-DEUDA.
099200 5050-PROCESA-UN-ANIO-DEUDA-E. EXIT.
099300
099400 5055-FIJA-SALDOS-APERTURA SECTION.
099500     IF WKS-ANIO-IDX = 1
099600        MOVE WKS-TRAMO-SALDO-INICIAL(WKS-TRAMO-IDX)
099700                TO WKS-TRAMO-SALDO-ANTERIOR(WKS-TRAMO-IDX)
099800     ELSE
099900        MOVE WKS-TA-SALDO-CIERRE(WKS-TRAMO-IDX, WKS-ANIO-IDX - 1)
100000                TO WKS-TRAMO-SALDO-ANTERIOR(WKS-TRAMO-IDX)
100100     END-IF.
100200 5055-FIJA-SALDOS-APERTURA-E. EXIT.
100300*--------------------------------------------------------------*
100400*   5100 - UNA VUELTA DE LA ITERACION DE CONVERGENCIA DEL
100500*   REVOLVENTE: INTERES, CFADS, AMORTIZACION OBLIGATORIA,
100600*   BARRIDO DE EFECTIVO Y PRUEBA DE CONVERGENCIA
100700*--------------------------------------------------------------*
100800 5100-ITERACION-REVOLVENTE SECTION.
100900     ADD 1 TO WKS-ITERACION
101000     MOVE 0   TO WKS-INT-EFECTIVO-TOTAL-ANIO
101100     MOVE 0   TO WKS-INT-PIK-TOTAL-ANIO
101200     MOVE 'N' TO WKS-SW-HUBO-DESEMBOLSO
101300     PERFORM 5105-LIMPIA-MOVIMIENTOS-ANIO
101400         VARYING WKS-TRAMO-IDX FROM 1 BY 1
101500         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
101600     PERFORM 5110-CALCULA-INTERESES
101700         VARYING WKS-TRAMO-IDX FROM 1 BY 1
101800         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
101900     PERFORM 5130-CALCULA-CFADS-ANIO
102000     MOVE 0 TO WKS-MONTO-MANDATORIO
102100     MOVE 0 TO WKS-FALTANTE-MANDATORIO
102200     PERFORM 5140-CALCULA-AMORT-MANDATORIA
102300         VARYING WKS-ORDEN-IDX FROM 1 BY 1
102400         UNTIL WKS-ORDEN-IDX > WKS-NUM-ORDEN
102500     PERFORM 5160-BARRIDO-EFECTIVO
102600     PERFORM 5185-FINALIZA-SALDOS-TRAMO
102700         VARYING WKS-TRAMO-IDX FROM 1 BY 1
102800         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
102900     PERFORM 5190-VERIFICA-CONVERGENCIA.
103000 5100-ITERACION-REVOLVENTE-E. EXIT.
103100
103200 5105-LIMPIA-MOVIMIENTOS-ANIO SECTION.
103300     MOVE 0 TO WKS-TA-PAGO-BARRIDO(WKS-TRAMO-IDX, WKS-ANIO-IDX)
103400     MOVE 0 TO WKS-TA-DESEMBOLSO(WKS-TRAMO-IDX, WKS-ANIO-IDX).
103500 5105-LIMPIA-MOVIMIENTOS-ANIO-E. EXIT.
103600*--------------------------------------------------------------*
103700*   5110 - INTERES DE UN TRAMO PARA EL ANIO. LOS TRAMOS FIJOS
103800*   USAN SU TASA FIJA; LOS FLOTANTES USAN LA TASA DE REFERENCIA
103900*   DEL ANIO MAS SU MARGEN. PARA EL REVOLVENTE, A PARTIR DE LA
104000*   SEGUNDA VUELTA EL SALDO BASE DE INTERES ES EL SALDO DE
104100*   CIERRE ESTIMADO EN LA VUELTA ANTERIOR (CIRCULARIDAD PROPIA
104200*   DEL REVOLVENTE, POR ESO SE ITERA)
104300*  14/02/1996 EEDR  SE AGREGO LA CURVA DE TASA REFERENCIA  194417
104400*  14/03/2021 EEDR  BPM-231110  EL REVOLVENTE NO ACUMULA SU PIK
104500*  AL SALDO (SU INTERES PIK SOLO ENTRA AL TOTAL DE INTERESES)
104600*--------------------------------------------------------------*
104700 5110-CALCULA-INTERESES SECTION.
104800     IF TRAMO-ES-REVOLVENTE(WKS-TRAMO-IDX) AND WKS-ITERACION > 1
104900        MOVE WKS-TA-SALDO-CIERRE(WKS-TRAMO-IDX, WKS-ANIO-IDX)
105000           TO WKS-TA-SALDO-APERTURA(WKS-TRAMO-IDX, WKS-ANIO-IDX)
105100     ELSE
105200        MOVE WKS-TRAMO-SALDO-ANTERIOR(WKS-TRAMO-IDX)
105300           TO WKS-TA-SALDO-APERTURA(WKS-TRAMO-IDX, WKS-ANIO-IDX)
105400     END-IF
105500     COMPUTE WKS-ANIO-BUSCADO = WKS-ANIO-CIERRE + WKS-ANIO-IDX
105600     MOVE WKS-ANIO-BUSCADO
105700             TO WKS-TA-ANIO(WKS-TRAMO-IDX, WKS-ANIO-IDX)
105800     IF TRAMO-ES-FLOTANTE(WKS-TRAMO-IDX)
105900        PERFORM 2160-BUSCA-TASA-REFERENCIA
106000        COMPUTE WKS-TASA-APLICABLE =
106100                WKS-TASA-APLICABLE +
106200                WKS-TRAMO-MARGEN(WKS-TRAMO-IDX)
106300     ELSE
106400        MOVE WKS-TRAMO-TASA-FIJA(WKS-TRAMO-IDX)
106500                TO WKS-TASA-APLICABLE
106600     END-IF
106700     COMPUTE WKS-TA-INT-EFECTIVO(WKS-TRAMO-IDX, WKS-ANIO-IDX)
106800             ROUNDED =
106900         WKS-TA-SALDO-APERTURA(WKS-TRAMO-IDX, WKS-ANIO-IDX) *
107000         WKS-TASA-APLICABLE
107100     COMPUTE WKS-TA-INT-PIK(WKS-TRAMO-IDX, WKS-ANIO-IDX) ROUNDED =
107200         WKS-TA-SALDO-APERTURA(WKS-TRAMO-IDX, WKS-ANIO-IDX) *
107300         WKS-TRAMO-TASA-PIK(WKS-TRAMO-IDX)
107400     IF TRAMO-ES-REVOLVENTE(WKS-TRAMO-IDX)
107500        MOVE WKS-TA-SALDO-APERTURA(WKS-TRAMO-IDX, WKS-ANIO-IDX)
107600            TO WKS-TA-PIK-ACUM(WKS-TRAMO-IDX, WKS-ANIO-IDX)
107700     ELSE
107800        COMPUTE WKS-TA-PIK-ACUM(WKS-TRAMO-IDX, WKS-ANIO-IDX)
107900                ROUNDED =
108000            WKS-TA-SALDO-APERTURA(WKS-TRAMO-IDX, WKS-ANIO-IDX) +
108100            WKS-TA-INT-PIK(WKS-TRAMO-IDX, WKS-ANIO-IDX)
108200     END-IF
108300     ADD WKS-TA-INT-EFECTIVO(WKS-TRAMO-IDX, WKS-ANIO-IDX)
108400         TO WKS-INT-EFECTIVO-TOTAL-ANIO
108500     ADD WKS-TA-INT-PIK(WKS-TRAMO-IDX, WKS-ANIO-IDX)
108600         TO WKS-INT-PIK-TOTAL-ANIO.
108700 5110-CALCULA-INTERESES-E. EXIT.
108800*--------------------------------------------------------------*
108900*   5130 - EFECTIVO DISPONIBLE PARA SERVICIO DE DEUDA DEL ANIO:
109000*   FCF NO APALANCADO MENOS EL INTERES EN EFECTIVO (EL INTERES
109100*   PIK NO CONSUME CAJA), MAS LA CAJA DE APERTURA DEL ANIO
109200*--------------------------------------------------------------*
109300 5130-CALCULA-CFADS-ANIO SECTION.
109400     COMPUTE WKS-CFADS-ANIO ROUNDED =
109500             WKS-FL-FCF-NO-APALANCADO(WKS-ANIO-IDX) -
109600             WKS-INT-EFECTIVO-TOTAL-ANIO
109700     COMPUTE WKS-CAJA-DISPONIBLE ROUNDED =
109800             WKS-CAJA-APERTURA-ANIO + WKS-CFADS-ANIO.
109900 5130-CALCULA-CFADS-ANIO-E. EXIT.
110000*--------------------------------------------------------------*
110100*   5140 - AMORTIZACION OBLIGATORIA DE UN TRAMO, EN ORDEN DE
110200*   PRIORIDAD DE PAGO. TOPADA SOLO AL SALDO DESPUES DE PIK: EL
110300*   RENGLON PROGRAMADO SE PAGA COMPLETO AUNQUE NO ALCANCE LA CAJA
110400*  14/03/2021 EEDR  BPM-231110  YA NO SE TOPA EL PAGO A LA CAJA
110500*  DISPONIBLE; EL FALTANTE SE ACUMULA EN WKS-FALTANTE-MANDATORIO
110600*  Y EL BARRIDO DE EFECTIVO LO CUBRE GIRANDO EL REVOLVENTE
110700*--------------------------------------------------------------*
110800 5140-CALCULA-AMORT-MANDATORIA SECTION.
110900     MOVE WKS-ORDEN-PAGO(WKS-ORDEN-IDX) TO WKS-TRAMO-IDX
111000     COMPUTE WKS-MONTO-MANDATORIO ROUNDED =
111100             WKS-TRAMO-MONTO-ORIG(WKS-TRAMO-IDX) *
111200             WKS-TRAMO-AMORT-PROG(WKS-TRAMO-IDX, WKS-ANIO-IDX)
111300             / 100
111400     IF WKS-MONTO-MANDATORIO >
111500           WKS-TA-PIK-ACUM(WKS-TRAMO-IDX, WKS-ANIO-IDX)
111600        MOVE WKS-TA-PIK-ACUM(WKS-TRAMO-IDX, WKS-ANIO-IDX)
111700                TO WKS-MONTO-MANDATORIO
111800     END-IF
111900     IF WKS-MONTO-MANDATORIO < ZERO
112000        MOVE ZERO TO WKS-MONTO-MANDATORIO
112100     END-IF
112200     IF WKS-MONTO-MANDATORIO > WKS-CAJA-DISPONIBLE
112300        COMPUTE WKS-FALTANTE-MANDATORIO ROUNDED =
112400                WKS-FALTANTE-MANDATORIO +
112500                WKS-MONTO-MANDATORIO - WKS-CAJA-DISPONIBLE
112600        MOVE ZERO TO WKS-CAJA-DISPONIBLE
112700     ELSE
112800        COMPUTE WKS-CAJA-DISPONIBLE ROUNDED =
112900                WKS-CAJA-DISPONIBLE - WKS-MONTO-MANDATORIO
113000     END-IF
113100     MOVE WKS-MONTO-MANDATORIO
113200             TO WKS-TA-PAGO-OBLIG(WKS-TRAMO-IDX, WKS-ANIO-IDX).
113300 5140-CALCULA-AMORT-MANDATORIA-E. EXIT.
113400*--------------------------------------------------------------*
113500*   5160 - BARRIDO DE EFECTIVO DEL ANIO. SI LA CAJA DISPONIBLE
113600*   QUEDA POR DEBAJO DEL EFECTIVO MINIMO, SE GIRA EL REVOLVENTE
113700*   POR EL FALTANTE; SI SOBRA EFECTIVO, SE BARRE PRIMERO AL
113800*   REVOLVENTE (SI NO HUBO DESEMBOLSO EN EL ANIO) Y LUEGO A LOS
113900*   DEMAS TRAMOS EN ORDEN DE PRIORIDAD DE PAGO
114000*  03/04/2018 EEDR  SE INVIRTIO EL ORDEN DE BARRIDO:              BPM-2310
114100*  ANTES SE BARRIA EL REVOLVENTE AL FINAL Y NUNCA                 BPM-2310
114200*  LLEGABA A CERO                                                 BPM-2310
114300*  14/03/2021 EEDR  BPM-231110  EL FALTANTE QUE DEJO LA
114400*  AMORTIZACION OBLIGATORIA SIN CUBRIR TAMBIEN SE GIRA AL
114500*  REVOLVENTE, NO SOLO EL FALTANTE DE EFECTIVO MINIMO
114600*--------------------------------------------------------------*
114700*  19/07/2022 EEDR  BPM-231124  SI NO HAY REVOLVENTE QUE CUBRA
114800*  EL FALTANTE, LA CAJA AL CIERRE YA NO SE TOPA AL MINIMO; SE
114900*  DEJA CAER POR DEBAJO (INCLUSO NEGATIVA) IGUAL QUE EN EL
115000*  RENGLON DE SUPERAVIT
115100 5160-BARRIDO-EFECTIVO SECTION.
115200     COMPUTE WKS-EFECTIVO-REMANENTE ROUNDED =
115300             WKS-CAJA-DISPONIBLE - WKS-EFECTIVO-MINIMO -
115400             WKS-FALTANTE-MANDATORIO
115500     MOVE 0 TO WKS-DESEMBOLSO-ANIO
115600     IF WKS-EFECTIVO-REMANENTE < ZERO
115700        COMPUTE WKS-FALTANTE ROUNDED = 0 - WKS-EFECTIVO-REMANENTE
115800        IF EXISTE-REVOLVENTE
115900           PERFORM 5165-DESEMBOLSA-REVOLVENTE
116000           MOVE WKS-EFECTIVO-MINIMO TO WKS-CAJA-CIERRE-ANIO
116100        ELSE
116200           COMPUTE WKS-CAJA-CIERRE-ANIO ROUNDED =
116300                   WKS-EFECTIVO-MINIMO + WKS-EFECTIVO-REMANENTE
116400        END-IF
116500     ELSE
116600        IF EXISTE-REVOLVENTE AND NOT HUBO-DESEMBOLSO-REVOLVENTE
116700           PERFORM 5175-BARRE-REVOLVENTE
116800        END-IF
116900        PERFORM 5180-BARRE-UN-TRAMO
117000            VARYING WKS-ORDEN-IDX FROM 1 BY 1
117100            UNTIL WKS-ORDEN-IDX > WKS-NUM-ORDEN
117200        COMPUTE WKS-CAJA-CIERRE-ANIO ROUNDED =
117300                WKS-EFECTIVO-MINIMO + WKS-EFECTIVO-REMANENTE
117400     END-IF.
117500 5160-BARRIDO-EFECTIVO-E. EXIT.
117600
117700 5165-DESEMBOLSA-REVOLVENTE SECTION.
117800     MOVE WKS-REVOLVENTE-IDX TO WKS-TRAMO-IDX
117900     MOVE WKS-FALTANTE
118000             TO WKS-TA-DESEMBOLSO(WKS-TRAMO-IDX, WKS-ANIO-IDX)
118100     MOVE WKS-FALTANTE TO WKS-DESEMBOLSO-ANIO
118200     SET HUBO-DESEMBOLSO-REVOLVENTE TO TRUE.
118300 5165-DESEMBOLSA-REVOLVENTE-E. EXIT.
118400
118500 5175-BARRE-REVOLVENTE SECTION.
118600     MOVE WKS-REVOLVENTE-IDX TO WKS-TRAMO-IDX
118700     PERFORM 5181-APLICA-BARRIDO-TRAMO.
118800 5175-BARRE-REVOLVENTE-E. EXIT.
118900
119000 5180-BARRE-UN-TRAMO SECTION.
119100     MOVE WKS-ORDEN-PAGO(WKS-ORDEN-IDX) TO WKS-TRAMO-IDX
119200     PERFORM 5181-APLICA-BARRIDO-TRAMO.
119300 5180-BARRE-UN-TRAMO-E. EXIT.
119400
119500 5181-APLICA-BARRIDO-TRAMO SECTION.
119600     IF WKS-EFECTIVO-REMANENTE > ZERO
119700        COMPUTE WKS-SALDO-POST-MANDATORIO ROUNDED =
119800                WKS-TA-PIK-ACUM(WKS-TRAMO-IDX, WKS-ANIO-IDX) -
119900                WKS-TA-PAGO-OBLIG(WKS-TRAMO-IDX, WKS-ANIO-IDX)
120000        IF WKS-EFECTIVO-REMANENTE > WKS-SALDO-POST-MANDATORIO
120100           MOVE WKS-SALDO-POST-MANDATORIO TO WKS-MONTO-BARRIDO
120200        ELSE
120300           MOVE WKS-EFECTIVO-REMANENTE TO WKS-MONTO-BARRIDO
120400        END-IF
120500        IF WKS-MONTO-BARRIDO > ZERO
120600           MOVE WKS-MONTO-BARRIDO
120700              TO WKS-TA-PAGO-BARRIDO(WKS-TRAMO-IDX, WKS-ANIO-IDX)
120800           COMPUTE WKS-EFECTIVO-REMANENTE ROUNDED =
120900                   WKS-EFECTIVO-REMANENTE - WKS-MONTO-BARRIDO
121000        END-IF
121100     END-IF.
121200 5181-APLICA-BARRIDO-TRAMO-E. EXIT.
121300*--------------------------------------------------------------*
121400*   5185 - CIERRA EL SALDO DE UN TRAMO PARA EL ANIO: SALDO CON
121500*   PIK MENOS LO PAGADO (OBLIGATORIO Y BARRIDO) MAS LO GIRADO
121600*--------------------------------------------------------------*
121700 5185-FINALIZA-SALDOS-TRAMO SECTION.
121800*  22/08/2019 EEDR  BPM-231090  WKS-TA-PAGO-TOTAL YA NO INCLUYE EL
121900*  INTERES EN EFECTIVO: SOLO ES AMORTIZACION OBLIGATORIA MAS
122000*  BARRIDO, QUE ES LO QUE REDUCE EL SALDO DEL TRAMO
122100     COMPUTE WKS-TA-SALDO-CIERRE(WKS-TRAMO-IDX, WKS-ANIO-IDX)
122200             ROUNDED =
122300             WKS-TA-PIK-ACUM(WKS-TRAMO-IDX, WKS-ANIO-IDX) -
122400             WKS-TA-PAGO-OBLIG(WKS-TRAMO-IDX, WKS-ANIO-IDX) -
122500             WKS-TA-PAGO-BARRIDO(WKS-TRAMO-IDX, WKS-ANIO-IDX) +
122600             WKS-TA-DESEMBOLSO(WKS-TRAMO-IDX, WKS-ANIO-IDX)
122700     COMPUTE WKS-TA-PAGO-TOTAL(WKS-TRAMO-IDX, WKS-ANIO-IDX)
122800             ROUNDED =
122900             WKS-TA-PAGO-OBLIG(WKS-TRAMO-IDX, WKS-ANIO-IDX) +
123000             WKS-TA-PAGO-BARRIDO(WKS-TRAMO-IDX, WKS-ANIO-IDX).
123100 5185-FINALIZA-SALDOS-TRAMO-E. EXIT.
123200*--------------------------------------------------------------*
123300*   5190 - PRUEBA DE CONVERGENCIA DEL REVOLVENTE. SI NO HAY
123400*   TRAMO REVOLVENTE, CONVERGE EN LA PRIMERA VUELTA. SI LO HAY,
123500*   SE COMPARA EL SALDO DE CIERRE CONTRA LA VUELTA ANTERIOR Y
123600*   SE EXIGE UNA DIFERENCIA MENOR A 0.01
123700*--------------------------------------------------------------*
123800 5190-VERIFICA-CONVERGENCIA SECTION.
123900     IF NOT EXISTE-REVOLVENTE
124000        SET REVOLVENTE-CONVERGIO TO TRUE
124100     ELSE
124200        IF WKS-ITERACION > 1
124300           COMPUTE WKS-DELTA-REVOLVENTE ROUNDED =
124400               WKS-TA-SALDO-CIERRE(WKS-REVOLVENTE-IDX,
124500                                   WKS-ANIO-IDX) -
124600               WKS-SALDO-REVOLV-PREV-ITER
124700           IF WKS-DELTA-REVOLVENTE < ZERO
124800              COMPUTE WKS-DELTA-REVOLVENTE =
124900                      0 - WKS-DELTA-REVOLVENTE
125000           END-IF
125100           IF WKS-DELTA-REVOLVENTE < 0.01
125200              SET REVOLVENTE-CONVERGIO TO TRUE
125300           END-IF
125400        END-IF
125500        MOVE WKS-TA-SALDO-CIERRE(WKS-REVOLVENTE-IDX, WKS-ANIO-IDX)
125600                TO WKS-SALDO-REVOLV-PREV-ITER
125700     END-IF.
125800 5190-VERIFICA-CONVERGENCIA-E. EXIT.
125900*--------------------------------------------------------------*
126000*   5200 - CIERRA EL ANIO DEL CALENDARIO DE DEUDA: ACUMULA LOS
126100*   RENGLONES DEL FLUJO DE CAJA QUE DEPENDEN DE LA DEUDA
126200*--------------------------------------------------------------*
126300 5200-FIN-ANIO-DEUDA SECTION.
126400     MOVE WKS-CAJA-APERTURA-ANIO
126500             TO WKS-FL-CAJA-APERTURA(WKS-ANIO-IDX)
126600     MOVE WKS-CAJA-CIERRE-ANIO
126700             TO WKS-FL-CAJA-CIERRE(WKS-ANIO-IDX)
126800     MOVE WKS-INT-EFECTIVO-TOTAL-ANIO
126900             TO WKS-FL-INT-EFECTIVO(WKS-ANIO-IDX)
127000     MOVE WKS-INT-PIK-TOTAL-ANIO TO WKS-FL-INT-PIK(WKS-ANIO-IDX)
127100     COMPUTE WKS-FL-INT-TOTAL(WKS-ANIO-IDX) =
127200             WKS-INT-EFECTIVO-TOTAL-ANIO + WKS-INT-PIK-TOTAL-ANIO
127300     PERFORM 5210-SUMA-DEUDA-FIN-ANIO.
127400 5200-FIN-ANIO-DEUDA-E. EXIT.
127500
127600 5210-SUMA-DEUDA-FIN-ANIO SECTION.
127700     MOVE 0 TO WKS-FL-DEUDA-TOTAL(WKS-ANIO-IDX)
127800     PERFORM 5211-SUMA-UN-SALDO-CIERRE
127900         VARYING WKS-TRAMO-IDX FROM 1 BY 1
128000         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
128100     COMPUTE WKS-FL-DEUDA-NETA(WKS-ANIO-IDX) ROUNDED =
128200             WKS-FL-DEUDA-TOTAL(WKS-ANIO-IDX) -
128300             WKS-FL-CAJA-CIERRE(WKS-ANIO-IDX).
128400 5210-SUMA-DEUDA-FIN-ANIO-E. EXIT.
128500
128600 5211-SUMA-UN-SALDO-CIERRE SECTION.
128700     ADD WKS-TA-SALDO-CIERRE(WKS-TRAMO-IDX, WKS-ANIO-IDX)
128800         TO WKS-FL-DEUDA-TOTAL(WKS-ANIO-IDX).
128900 5211-SUMA-UN-SALDO-CIERRE-E. EXIT.
129000*--------------------------------------------------------------*
129100*    SERIE 6000 - FLUJO DE CAJA, SEGUNDA PASADA (IMPUESTOS CON
129200*    EL ESCUDO FISCAL DEL INTERES YA CONOCIDO, FCF APALANCADO
129300*    PARA EL REPORTE)
129400*--------------------------------------------------------------*
129500 6000-FLUJO-EFECTIVO-DOS SECTION.
129600     PERFORM 6100-CALCULA-UN-ANIO-FLUJO-DOS
129700         VARYING WKS-ANIO-IDX FROM 1 BY 1
129800         UNTIL WKS-ANIO-IDX > WKS-NUM-ANIOS.
129900 6000-FLUJO-EFECTIVO-DOS-E. EXIT.
130000
130100 6100-CALCULA-UN-ANIO-FLUJO-DOS SECTION.
130200     COMPUTE WKS-PBT-ANIO ROUNDED =
130300             WKS-FL-EBIT(WKS-ANIO-IDX) -
130400             WKS-FL-INT-TOTAL(WKS-ANIO-IDX)
130500     IF WKS-PBT-ANIO > ZERO
130600        COMPUTE WKS-IMPUESTOS-ANIO ROUNDED =
130700                WKS-PBT-ANIO * WKS-TASA-IMPUESTO
130800     ELSE
130900        MOVE ZERO TO WKS-IMPUESTOS-ANIO
131000     END-IF
131100     MOVE WKS-IMPUESTOS-ANIO TO WKS-FL-IMPUESTOS(WKS-ANIO-IDX)
131200     IF WKS-PBT-ANIO > ZERO
131300        COMPUTE WKS-FL-TASA-EFEC-IMP(WKS-ANIO-IDX) ROUNDED =
131400                WKS-IMPUESTOS-ANIO / WKS-PBT-ANIO
131500     ELSE
131600        MOVE WKS-TASA-IMPUESTO
131700                TO WKS-FL-TASA-EFEC-IMP(WKS-ANIO-IDX)
131800     END-IF
131900     COMPUTE WKS-FL-FCF(WKS-ANIO-IDX) ROUNDED =
132000             WKS-FL-EBITDA(WKS-ANIO-IDX) -
132100             WKS-FL-IMPUESTOS(WKS-ANIO-IDX) -
132200             WKS-FL-CAPEX(WKS-ANIO-IDX) -
132300             WKS-FL-CAMBIO-CT(WKS-ANIO-IDX) -
132400             WKS-FL-INT-EFECTIVO(WKS-ANIO-IDX).
132500 6100-CALCULA-UN-ANIO-FLUJO-DOS-E. EXIT.
132600*--------------------------------------------------------------*
132700*          SERIE 7000 - METRICAS DE APALANCAMIENTO ANUAL
132800*--------------------------------------------------------------*
132900 7000-METRICAS-APALANCAMIENTO SECTION.
133000     PERFORM 7100-CALCULA-UN-ANIO-APALANCAMIENTO
133100         VARYING WKS-ANIO-IDX FROM 1 BY 1
133200         UNTIL WKS-ANIO-IDX > WKS-NUM-ANIOS.
133300 7000-METRICAS-APALANCAMIENTO-E. EXIT.
133400
133500 7100-CALCULA-UN-ANIO-APALANCAMIENTO SECTION.
133600     IF WKS-FL-EBITDA(WKS-ANIO-IDX) > ZERO
133700        COMPUTE WKS-FL-APALANC-BRUTO(WKS-ANIO-IDX) ROUNDED =
133800             WKS-FL-DEUDA-TOTAL(WKS-ANIO-IDX) /
133900             WKS-FL-EBITDA(WKS-ANIO-IDX)
134000        COMPUTE WKS-FL-APALANC-NETO(WKS-ANIO-IDX) ROUNDED =
134100             WKS-FL-DEUDA-NETA(WKS-ANIO-IDX) /
134200             WKS-FL-EBITDA(WKS-ANIO-IDX)
134300     ELSE
134400        MOVE ZERO TO WKS-FL-APALANC-BRUTO(WKS-ANIO-IDX)
134500        MOVE ZERO TO WKS-FL-APALANC-NETO(WKS-ANIO-IDX)
134600     END-IF.
134700 7100-CALCULA-UN-ANIO-APALANCAMIENTO-E. EXIT.
134800*--------------------------------------------------------------*
134900*   SERIE 8000 - RETORNOS DEL PATROCINADOR: VALOR DE SALIDA,
135000*   MOIC Y TIR POR CRECIMIENTO COMPUESTO (MOIC**(1/N) - 1),
135100*   PUENTE DE CREACION DE VALOR Y APALANCAMIENTO DE ENTRADA
135200*  19/05/2004 IPMO  SERIE 8000 AGREGADA EN ESTA VERSION   205560
135300*--------------------------------------------------------------*
135400 8000-CALCULO-RETORNOS SECTION.
135500*  22/08/2019 EEDR  BPM-231090  CUANDO EL EBITDA DEL ULTIMO ANIO
135600*  ES CERO, SE BUSCA HACIA ATRAS EL ULTIMO ANIO DE LA PROYECCION
135700*  CON EBITDA DISTINTO DE CERO (ANTES SE USABA EL EBITDA DE
135800*  ENTRADA, QUE NO ES UN ANIO DE LA PROYECCION)
135900     MOVE WKS-FL-EBITDA(WKS-NUM-ANIOS) TO WKS-RT-EBITDA-SALIDA
136000     IF WKS-RT-EBITDA-SALIDA = ZERO
136100        MOVE WKS-NUM-ANIOS TO WKS-ANIO-IDX
136200        PERFORM 8010-BUSCA-EBITDA-SALIDA
136300            UNTIL WKS-ANIO-IDX < 1
136400                OR WKS-RT-EBITDA-SALIDA NOT = ZERO
136500     END-IF
136600     COMPUTE WKS-RT-VALOR-EMPRESA-SALIDA ROUNDED =
136700             WKS-RT-EBITDA-SALIDA * WKS-MULTIPLO-SALIDA
136800     COMPUTE WKS-RT-COMISION-SALIDA ROUNDED =
136900             WKS-RT-VALOR-EMPRESA-SALIDA *
137000             WKS-PCT-COMISION-SALIDA / 100
137100     COMPUTE WKS-RT-PRODUCTO-SALIDA ROUNDED =
137200             WKS-RT-VALOR-EMPRESA-SALIDA - WKS-RT-COMISION-SALIDA -
137300             WKS-FL-DEUDA-NETA(WKS-NUM-ANIOS)
137400     MOVE WKS-NUM-ANIOS TO WKS-RT-PERIODO-TENENCIA
137500     IF WKS-FU-CAPITAL > ZERO
137600        COMPUTE WKS-RT-MOIC ROUNDED =
137700                WKS-RT-PRODUCTO-SALIDA / WKS-FU-CAPITAL
137800     ELSE
137900        MOVE ZERO TO WKS-RT-MOIC
138000     END-IF
138100     IF WKS-RT-MOIC > ZERO AND WKS-RT-PERIODO-TENENCIA > ZERO
138200        COMPUTE WKS-RT-TIR ROUNDED =
138300            (WKS-RT-MOIC ** (1 / WKS-RT-PERIODO-TENENCIA)) - 1
138400     ELSE
138500        MOVE ZERO TO WKS-RT-TIR
138600     END-IF
138700     COMPUTE WKS-RT-CREACION-VALOR ROUNDED =
138800             WKS-RT-VALOR-EMPRESA-SALIDA - WKS-FU-PRECIO-COMPRA
138900     IF WKS-EBITDA-ENTRADA > ZERO
139000        COMPUTE WKS-RT-APALANCAMIENTO-ENTRADA ROUNDED =
139100                WKS-FU-TOTAL-DEUDA / WKS-EBITDA-ENTRADA
139200     ELSE
139300        MOVE ZERO TO WKS-RT-APALANCAMIENTO-ENTRADA
139400     END-IF
139500     COMPUTE WKS-RT-EXPANSION-MULTIPLO ROUNDED =
139600             WKS-MULTIPLO-SALIDA - WKS-MULTIPLO-ENTRADA
139700     PERFORM 8100-SUMA-PAGO-DEUDA-TOTAL.
139800 8000-CALCULO-RETORNOS-E. EXIT.
139900
140000 8010-BUSCA-EBITDA-SALIDA SECTION.
140100     MOVE WKS-FL-EBITDA(WKS-ANIO-IDX) TO WKS-RT-EBITDA-SALIDA
140200     IF WKS-RT-EBITDA-SALIDA = ZERO
140300        SUBTRACT 1 FROM WKS-ANIO-IDX
140400     END-IF.
140500 8010-BUSCA-EBITDA-SALIDA-E. EXIT.
140600
140700 8100-SUMA-PAGO-DEUDA-TOTAL SECTION.
140800*  22/08/2019 EEDR  BPM-231090  PAGO TOTAL DE DEUDA REDEFINIDO
140900*  COMO SALDO INICIAL MENOS SALDO DE CIERRE DEL ULTIMO ANIO DE
141000*  CADA TRAMO (NO LA SUMA DE LOS FLUJOS PERIODICOS, QUE INCLUIA
141100*  INTERES EN EFECTIVO Y NO CORRESPONDE A AMORTIZACION DE DEUDA)
141200     MOVE 0 TO WKS-RT-PAGO-DEUDA-TOTAL
141300     PERFORM 8110-SUMA-PAGOS-UN-TRAMO
141400         VARYING WKS-TRAMO-IDX FROM 1 BY 1
141500         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS.
141600 8100-SUMA-PAGO-DEUDA-TOTAL-E. EXIT.
141700
141800 8110-SUMA-PAGOS-UN-TRAMO SECTION.
141900     COMPUTE WKS-RT-PAGO-DEUDA-TOTAL ROUNDED =
142000             WKS-RT-PAGO-DEUDA-TOTAL +
142100             WKS-TRAMO-SALDO-INICIAL(WKS-TRAMO-IDX) -
142200             WKS-TA-SALDO-CIERRE(WKS-TRAMO-IDX, WKS-NUM-ANIOS).
142300 8110-SUMA-PAGOS-UN-TRAMO-E. EXIT.
142400*--------------------------------------------------------------*
142500*      SERIE 9000 - ESCRITURA DEL REPORTE IMPRESO DE ANALISIS
142600*--------------------------------------------------------------*
142700 9000-ESCRIBE-REPORTE SECTION.
142800     PERFORM 9100-ENCABEZADO
142900     IF NOT ENTRADA-VALIDA
143000        PERFORM 9150-ESCRIBE-ERROR-ENTRADA
143100     ELSE
143200        PERFORM 9200-SECCION-FUENTES-USOS
143300        PERFORM 9300-SECCION-FLUJO-ANUAL
143400        PERFORM 9400-SECCION-CALENDARIO-DEUDA
143500        PERFORM 9500-SECCION-APALANCAMIENTO
143600        PERFORM 9600-SECCION-RETORNOS
143700     END-IF.
143800 9000-ESCRIBE-REPORTE-E. EXIT.
143900*              ----- SECCION 1: ENCABEZADO DEL REPORTE -----
144000 9100-ENCABEZADO SECTION.
144100     MOVE LBRP-LINEA-TITULO TO LB-LINEA-REPORTE
144200     PERFORM 9700-ESCRIBE-LINEA
144300     MOVE WKS-CASO-ID        TO LBRP-ST-CASO
144400     MOVE WKS-MONEDA         TO LBRP-ST-MONEDA
144500     MOVE WKS-ANIO-CIERRE    TO LBRP-ST-ANIO-CIERRE
144600     MOVE WKS-ANIO-SALIDA    TO LBRP-ST-ANIO-SALIDA
144700     MOVE WKS-FECHA-PROCESO  TO LBRP-ST-FECHA-PROC
144800     MOVE LBRP-LINEA-SUBTITULO TO LB-LINEA-REPORTE
144900     PERFORM 9700-ESCRIBE-LINEA
145000     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
145100     PERFORM 9700-ESCRIBE-LINEA.
145200 9100-ENCABEZADO-E. EXIT.
145300
145400 9150-ESCRIBE-ERROR-ENTRADA SECTION.
145500     MOVE LBRP-LINEA-ERROR TO LB-LINEA-REPORTE
145600     PERFORM 9700-ESCRIBE-LINEA.
145700 9150-ESCRIBE-ERROR-ENTRADA-E. EXIT.
145800*              ----- SECCION 2: FUENTES Y USOS -----
145900 9200-SECCION-FUENTES-USOS SECTION.
146000*  22/08/2019 EEDR  BPM-231090  SE OMITEN LOS RENGLONES DE USOS
146100*  EN CERO Y SE AGREGA UN RENGLON DE FUENTE POR CADA TRAMO ANTES
146200*  DEL TOTAL DE DEUDA (ANTES SOLO SE IMPRIMIA EL TOTAL)
146300     MOVE SPACES TO LBRP-TS-TEXTO
146400     MOVE 'FUENTES Y USOS' TO LBRP-TS-TEXTO
146500     MOVE LBRP-LINEA-TITULO-SECCION TO LB-LINEA-REPORTE
146600     PERFORM 9700-ESCRIBE-LINEA
146700     MOVE LBRP-LINEA-SEPARADORA TO LB-LINEA-REPORTE
146800     PERFORM 9700-ESCRIBE-LINEA
146900     IF WKS-FU-PRECIO-COMPRA NOT = ZERO
147000        MOVE SPACES TO LBRP-VL-ROTULO
147100        MOVE 'PRECIO DE COMPRA' TO LBRP-VL-ROTULO
147200        MOVE WKS-FU-PRECIO-COMPRA TO LBRP-VL-MONTO
147300        MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
147400        PERFORM 9700-ESCRIBE-LINEA
147500     END-IF
147600     IF WKS-FU-COMISION-TRANSACCION NOT = ZERO
147700        MOVE SPACES TO LBRP-VL-ROTULO
147800        MOVE 'COMISION DE TRANSACCION' TO LBRP-VL-ROTULO
147900        MOVE WKS-FU-COMISION-TRANSACCION TO LBRP-VL-MONTO
148000        MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
148100        PERFORM 9700-ESCRIBE-LINEA
148200     END-IF
148300     IF WKS-FU-COMISIONES-FINANC NOT = ZERO
148400        MOVE SPACES TO LBRP-VL-ROTULO
148500        MOVE 'COMISIONES DE FINANCIAMIENTO' TO LBRP-VL-ROTULO
148600        MOVE WKS-FU-COMISIONES-FINANC TO LBRP-VL-MONTO
148700        MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
148800        PERFORM 9700-ESCRIBE-LINEA
148900     END-IF
149000     IF WKS-FU-EFECTIVO-MINIMO NOT = ZERO
149100        MOVE SPACES TO LBRP-VL-ROTULO
149200        MOVE 'EFECTIVO MINIMO REQUERIDO' TO LBRP-VL-ROTULO
149300        MOVE WKS-FU-EFECTIVO-MINIMO TO LBRP-VL-MONTO
149400        MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
149500        PERFORM 9700-ESCRIBE-LINEA
149600     END-IF
149700     MOVE SPACES TO LBRP-VL-ROTULO
149800     MOVE 'TOTAL DE USOS' TO LBRP-VL-ROTULO
149900     MOVE WKS-FU-TOTAL-USOS TO LBRP-VL-MONTO
150000     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
150100     PERFORM 9700-ESCRIBE-LINEA
150200     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
150300     PERFORM 9700-ESCRIBE-LINEA
150400     PERFORM 9210-LINEA-FUENTE-TRAMO
150500         VARYING WKS-TRAMO-IDX FROM 1 BY 1
150600         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
150700     IF HAY-MAS-DE-UN-TRAMO
150800        MOVE SPACES TO LBRP-VL-ROTULO
150900        MOVE 'DEUDA TOTAL DESEMBOLSADA' TO LBRP-VL-ROTULO
151000        MOVE WKS-FU-TOTAL-DEUDA TO LBRP-VL-MONTO
151100        MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
151200        PERFORM 9700-ESCRIBE-LINEA
151300     END-IF
151400     MOVE SPACES TO LBRP-VL-ROTULO
151500     MOVE 'CAPITAL DEL PATROCINADOR' TO LBRP-VL-ROTULO
151600     MOVE WKS-FU-CAPITAL TO LBRP-VL-MONTO
151700     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
151800     PERFORM 9700-ESCRIBE-LINEA
151900     MOVE SPACES TO LBRP-VL-ROTULO
152000     MOVE 'TOTAL DE FUENTES' TO LBRP-VL-ROTULO
152100     MOVE WKS-FU-TOTAL-FUENTES TO LBRP-VL-MONTO
152200     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
152300     PERFORM 9700-ESCRIBE-LINEA
152400     MOVE SPACES TO LBRP-PC-ROTULO
152500     MOVE '% DEUDA SOBRE FUENTES' TO LBRP-PC-ROTULO
152600     MOVE WKS-FU-PCT-DEUDA TO LBRP-PC-VALOR
152700     MOVE LBRP-LINEA-PORCENTAJE TO LB-LINEA-REPORTE
152800     PERFORM 9700-ESCRIBE-LINEA
152900     MOVE SPACES TO LBRP-PC-ROTULO
153000     MOVE '% CAPITAL SOBRE FUENTES' TO LBRP-PC-ROTULO
153100     MOVE WKS-FU-PCT-CAPITAL TO LBRP-PC-VALOR
153200     MOVE LBRP-LINEA-PORCENTAJE TO LB-LINEA-REPORTE
153300     PERFORM 9700-ESCRIBE-LINEA
153400     MOVE SPACES TO LBRP-MT-ROTULO
153500     MOVE 'RAZON DEUDA / CAPITAL' TO LBRP-MT-ROTULO
153600     MOVE WKS-FU-RAZON-DEUDA-CAPITAL TO LBRP-MT-VALOR
153700     MOVE LBRP-LINEA-METRICA TO LB-LINEA-REPORTE
153800     PERFORM 9700-ESCRIBE-LINEA
153900     MOVE SPACES TO LBRP-MSG-TEXTO
154000     IF FU-ESTA-BALANCEADO
154100        MOVE 'FUENTES Y USOS CUADRAN (TOLERANCIA 0.01)'
154200                TO LBRP-MSG-TEXTO
154300     ELSE
154400        MOVE 'FUENTES Y USOS NO CUADRAN - REVISAR PARAMETROS'
154500                TO LBRP-MSG-TEXTO
154600     END-IF
154700     MOVE LBRP-LINEA-MENSAJE TO LB-LINEA-REPORTE
154800     PERFORM 9700-ESCRIBE-LINEA
154900     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
155000     PERFORM 9700-ESCRIBE-LINEA.
155100 9200-SECCION-FUENTES-USOS-E. EXIT.
155200
155300 9210-LINEA-FUENTE-TRAMO SECTION.
155400     MOVE SPACES TO LBRP-VL-ROTULO
155500     MOVE WKS-TRAMO-ETIQUETA(WKS-TRAMO-IDX) TO LBRP-VL-ROTULO
155600     MOVE WKS-TRAMO-MONTO-DESEMB(WKS-TRAMO-IDX) TO LBRP-VL-MONTO
155700     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
155800     PERFORM 9700-ESCRIBE-LINEA.
155900 9210-LINEA-FUENTE-TRAMO-E. EXIT.
156000*              ----- SECCION 3: FLUJO DE CAJA ANUAL -----
156100*  14/03/2021 EEDR  BPM-231110  SE AGREGAN LOS RENGLONES DE
156200*  DEPRECIACION/AMORTIZACION, CAPEX Y CAMBIO EN CAPITAL DE TRABAJO,
156300*  QUE SE CALCULABAN PERO NUNCA SE IMPRIMIAN EN EL REPORTE
156400 9300-SECCION-FLUJO-ANUAL SECTION.
156500     MOVE SPACES TO LBRP-TS-TEXTO
156600     MOVE 'PROYECCION DE FLUJO DE CAJA' TO LBRP-TS-TEXTO
156700     MOVE LBRP-LINEA-TITULO-SECCION TO LB-LINEA-REPORTE
156800     PERFORM 9700-ESCRIBE-LINEA
156900     MOVE LBRP-LINEA-SEPARADORA TO LB-LINEA-REPORTE
157000     PERFORM 9700-ESCRIBE-LINEA
157100     PERFORM 9310-ARMA-ENCABEZADO-ANIOS
157200     PERFORM 9320-LINEA-EBITDA
157300     PERFORM 9322-LINEA-EBIT
157400     PERFORM 9340-LINEA-DYA
157500     PERFORM 9324-LINEA-IMPUESTOS
157600     PERFORM 9342-LINEA-CAPEX
157700     PERFORM 9344-LINEA-CAMBIO-CT
157800     PERFORM 9326-LINEA-FCF-NO-APALANCADO
157900     PERFORM 9328-LINEA-INT-EFECTIVO
158000     PERFORM 9330-LINEA-INT-PIK
158100     PERFORM 9332-LINEA-FCF-APALANCADO
158200     PERFORM 9334-LINEA-CAJA-CIERRE
158300     PERFORM 9336-LINEA-DEUDA-TOTAL
158400     PERFORM 9338-LINEA-DEUDA-NETA
158500     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
158600     PERFORM 9700-ESCRIBE-LINEA.
158700 9300-SECCION-FLUJO-ANUAL-E. EXIT.
158800
158900 9310-ARMA-ENCABEZADO-ANIOS SECTION.
159000     MOVE SPACES TO LBRP-LINEA-FLUJO-ROTULO
159100     PERFORM 9311-PONE-UN-ANIO
159200         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
159300     MOVE LBRP-LINEA-FLUJO-ROTULO TO LB-LINEA-REPORTE
159400     PERFORM 9700-ESCRIBE-LINEA.
159500 9310-ARMA-ENCABEZADO-ANIOS-E. EXIT.
159600
159700 9311-PONE-UN-ANIO SECTION.
159800     MOVE WKS-FL-ANIO(WKS-COL) TO LBRP-FR-ANIO(WKS-COL).
159900 9311-PONE-UN-ANIO-E. EXIT.
160000
160100 9320-LINEA-EBITDA SECTION.
160200     MOVE SPACES TO LBRP-CL-ROTULO
160300     MOVE 'EBITDA' TO LBRP-CL-ROTULO
160400     PERFORM 9321-COL-EBITDA
160500         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
160600     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
160700     PERFORM 9700-ESCRIBE-LINEA.
160800 9320-LINEA-EBITDA-E. EXIT.
160900
161000 9321-COL-EBITDA SECTION.
161100     MOVE WKS-FL-EBITDA(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
161200 9321-COL-EBITDA-E. EXIT.
161300
161400 9322-LINEA-EBIT SECTION.
161500     MOVE SPACES TO LBRP-CL-ROTULO
161600     MOVE 'EBIT' TO LBRP-CL-ROTULO
161700     PERFORM 9323-COL-EBIT
161800         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
161900     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
162000     PERFORM 9700-ESCRIBE-LINEA.
162100 9322-LINEA-EBIT-E. EXIT.
162200
162300 9323-COL-EBIT SECTION.
162400     MOVE WKS-FL-EBIT(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
162500 9323-COL-EBIT-E. EXIT.
162600
162700 9324-LINEA-IMPUESTOS SECTION.
162800     MOVE SPACES TO LBRP-CL-ROTULO
162900     MOVE 'IMPUESTOS' TO LBRP-CL-ROTULO
163000     PERFORM 9325-COL-IMPUESTOS
163100         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
163200     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
163300     PERFORM 9700-ESCRIBE-LINEA.
163400 9324-LINEA-IMPUESTOS-E. EXIT.
163500
163600 9325-COL-IMPUESTOS SECTION.
163700     MOVE WKS-FL-IMPUESTOS(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
163800 9325-COL-IMPUESTOS-E. EXIT.
163900
164000 9326-LINEA-FCF-NO-APALANCADO SECTION.
164100     MOVE SPACES TO LBRP-CL-ROTULO
164200     MOVE 'FCF NO APALANCADO' TO LBRP-CL-ROTULO
164300     PERFORM 9327-COL-FCF-NO-APALANCADO
164400         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
164500     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
164600     PERFORM 9700-ESCRIBE-LINEA.
164700 9326-LINEA-FCF-NO-APALANCADO-E. EXIT.
164800
164900 9327-COL-FCF-NO-APALANCADO SECTION.
165000     MOVE WKS-FL-FCF-NO-APALANCADO(WKS-COL)
165100             TO LBRP-CL-VALOR(WKS-COL).
165200 9327-COL-FCF-NO-APALANCADO-E. EXIT.
165300
165400 9328-LINEA-INT-EFECTIVO SECTION.
165500     MOVE SPACES TO LBRP-CL-ROTULO
165600     MOVE 'INTERES EN EFECTIVO' TO LBRP-CL-ROTULO
165700     PERFORM 9329-COL-INT-EFECTIVO
165800         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
165900     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
166000     PERFORM 9700-ESCRIBE-LINEA.
166100 9328-LINEA-INT-EFECTIVO-E. EXIT.
166200
166300 9329-COL-INT-EFECTIVO SECTION.
166400     MOVE WKS-FL-INT-EFECTIVO(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
166500 9329-COL-INT-EFECTIVO-E. EXIT.
166600
166700 9330-LINEA-INT-PIK SECTION.
166800     MOVE SPACES TO LBRP-CL-ROTULO
166900     MOVE 'INTERES PIK' TO LBRP-CL-ROTULO
167000     PERFORM 9331-COL-INT-PIK
167100         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
167200     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
167300     PERFORM 9700-ESCRIBE-LINEA.
167400 9330-LINEA-INT-PIK-E. EXIT.
167500
167600 9331-COL-INT-PIK SECTION.
167700     MOVE WKS-FL-INT-PIK(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
167800 9331-COL-INT-PIK-E. EXIT.
167900
168000 9332-LINEA-FCF-APALANCADO SECTION.
168100     MOVE SPACES TO LBRP-CL-ROTULO
168200     MOVE 'FCF DEL PATROCINADOR' TO LBRP-CL-ROTULO
168300     PERFORM 9333-COL-FCF-APALANCADO
168400         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
168500     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
168600     PERFORM 9700-ESCRIBE-LINEA.
168700 9332-LINEA-FCF-APALANCADO-E. EXIT.
168800
168900 9333-COL-FCF-APALANCADO SECTION.
169000     MOVE WKS-FL-FCF(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
169100 9333-COL-FCF-APALANCADO-E. EXIT.
169200
169300 9334-LINEA-CAJA-CIERRE SECTION.
169400     MOVE SPACES TO LBRP-CL-ROTULO
169500     MOVE 'CAJA AL CIERRE DEL ANIO' TO LBRP-CL-ROTULO
169600     PERFORM 9335-COL-CAJA-CIERRE
169700         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
169800     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
169900     PERFORM 9700-ESCRIBE-LINEA.
170000 9334-LINEA-CAJA-CIERRE-E. EXIT.
170100
170200 9335-COL-CAJA-CIERRE SECTION.
170300     MOVE WKS-FL-CAJA-CIERRE(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
170400 9335-COL-CAJA-CIERRE-E. EXIT.
170500
170600 9336-LINEA-DEUDA-TOTAL SECTION.
170700     MOVE SPACES TO LBRP-CL-ROTULO
170800     MOVE 'DEUDA TOTAL' TO LBRP-CL-ROTULO
170900     PERFORM 9337-COL-DEUDA-TOTAL
171000         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
171100     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
171200     PERFORM 9700-ESCRIBE-LINEA.
171300 9336-LINEA-DEUDA-TOTAL-E. EXIT.
171400
171500 9337-COL-DEUDA-TOTAL SECTION.
171600     MOVE WKS-FL-DEUDA-TOTAL(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
171700 9337-COL-DEUDA-TOTAL-E. EXIT.
171800
171900 9338-LINEA-DEUDA-NETA SECTION.
172000     MOVE SPACES TO LBRP-CL-ROTULO
172100     MOVE 'DEUDA NETA' TO LBRP-CL-ROTULO
172200     PERFORM 9339-COL-DEUDA-NETA
172300         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
172400     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
172500     PERFORM 9700-ESCRIBE-LINEA.
172600 9338-LINEA-DEUDA-NETA-E. EXIT.
172700
172800 9339-COL-DEUDA-NETA SECTION.
172900     MOVE WKS-FL-DEUDA-NETA(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
173000 9339-COL-DEUDA-NETA-E. EXIT.
173100
173200 9340-LINEA-DYA SECTION.
173300     MOVE SPACES TO LBRP-CL-ROTULO
173400     MOVE 'DEPRECIACION Y AMORTIZACION' TO LBRP-CL-ROTULO
173500     PERFORM 9341-COL-DYA
173600         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
173700     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
173800     PERFORM 9700-ESCRIBE-LINEA.
173900 9340-LINEA-DYA-E. EXIT.
174000
174100 9341-COL-DYA SECTION.
174200     MOVE WKS-FL-DEPR-AMORT(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
174300 9341-COL-DYA-E. EXIT.
174400
174500 9342-LINEA-CAPEX SECTION.
174600     MOVE SPACES TO LBRP-CL-ROTULO
174700     MOVE 'CAPEX' TO LBRP-CL-ROTULO
174800     PERFORM 9343-COL-CAPEX
174900         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
175000     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
175100     PERFORM 9700-ESCRIBE-LINEA.
175200 9342-LINEA-CAPEX-E. EXIT.
175300
175400 9343-COL-CAPEX SECTION.
175500     MOVE WKS-FL-CAPEX(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
175600 9343-COL-CAPEX-E. EXIT.
175700
175800 9344-LINEA-CAMBIO-CT SECTION.
175900     MOVE SPACES TO LBRP-CL-ROTULO
176000     MOVE 'CAMBIO EN CAPITAL DE TRABAJO' TO LBRP-CL-ROTULO
176100     PERFORM 9345-COL-CAMBIO-CT
176200         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
176300     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
176400     PERFORM 9700-ESCRIBE-LINEA.
176500 9344-LINEA-CAMBIO-CT-E. EXIT.
176600
176700 9345-COL-CAMBIO-CT SECTION.
176800     MOVE WKS-FL-CAMBIO-CT(WKS-COL) TO LBRP-CL-VALOR(WKS-COL).
176900 9345-COL-CAMBIO-CT-E. EXIT.
177000*              ----- SECCION 4: CALENDARIO DE DEUDA -----
177100 9400-SECCION-CALENDARIO-DEUDA SECTION.
177200*  22/08/2019 EEDR  BPM-231090  SE AGREGAN LOS RENGLONES DE
177300*  DEUDA TOTAL Y CAJA AL CIERRE DESPUES DEL DETALLE POR TRAMO
177400     MOVE SPACES TO LBRP-TS-TEXTO
177500     MOVE 'CALENDARIO DE DEUDA POR TRAMO' TO LBRP-TS-TEXTO
177600     MOVE LBRP-LINEA-TITULO-SECCION TO LB-LINEA-REPORTE
177700     PERFORM 9700-ESCRIBE-LINEA
177800     MOVE LBRP-LINEA-SEPARADORA TO LB-LINEA-REPORTE
177900     PERFORM 9700-ESCRIBE-LINEA
178000     PERFORM 9410-IMPRIME-UN-TRAMO
178100         VARYING WKS-TRAMO-IDX FROM 1 BY 1
178200         UNTIL WKS-TRAMO-IDX > WKS-NUM-TRAMOS
178300     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
178400     PERFORM 9700-ESCRIBE-LINEA
178500     PERFORM 9310-ARMA-ENCABEZADO-ANIOS
178600     PERFORM 9336-LINEA-DEUDA-TOTAL
178700     PERFORM 9334-LINEA-CAJA-CIERRE
178800     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
178900     PERFORM 9700-ESCRIBE-LINEA.
179000 9400-SECCION-CALENDARIO-DEUDA-E. EXIT.
179100
179200 9410-IMPRIME-UN-TRAMO SECTION.
179300*  22/08/2019 EEDR  ORDEN DE RENGLONES AJUSTADO AL DEL BPM-231090
179400*  REPORTE; DESEMBOLSO SOLO PARA EL TRAMO REVOLVENTE Y EL
179500*  INTERES EN EFECTIVO PASA AL ULTIMO RENGLON
179600     MOVE WKS-TRAMO-ETIQUETA(WKS-TRAMO-IDX) TO LBRP-TT-ETIQUETA
179700     MOVE WKS-TRAMO-TIPO(WKS-TRAMO-IDX)     TO LBRP-TT-TIPO
179800     MOVE LBRP-LINEA-TRAMO-TITULO TO LB-LINEA-REPORTE
179900     PERFORM 9700-ESCRIBE-LINEA
180000     PERFORM 9310-ARMA-ENCABEZADO-ANIOS
180100     MOVE SPACES TO LBRP-CL-ROTULO
180200     MOVE 'SALDO DE APERTURA' TO LBRP-CL-ROTULO
180300     PERFORM 9421-COL-SALDO-APERTURA
180400         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
180500     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
180600     PERFORM 9700-ESCRIBE-LINEA
180700     MOVE SPACES TO LBRP-CL-ROTULO
180800     MOVE 'INTERES PIK ACUMULADO' TO LBRP-CL-ROTULO
180900     PERFORM 9423-COL-INT-PIK-TR
181000         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
181100     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
181200     PERFORM 9700-ESCRIBE-LINEA
181300     MOVE SPACES TO LBRP-CL-ROTULO
181400     MOVE 'AMORTIZACION OBLIGATORIA' TO LBRP-CL-ROTULO
181500     PERFORM 9424-COL-PAGO-OBLIG
181600         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
181700     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
181800     PERFORM 9700-ESCRIBE-LINEA
181900     MOVE SPACES TO LBRP-CL-ROTULO
182000     MOVE 'PAGO POR BARRIDO DE EFECTIVO' TO LBRP-CL-ROTULO
182100     PERFORM 9425-COL-PAGO-BARRIDO
182200         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
182300     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
182400     PERFORM 9700-ESCRIBE-LINEA
182500     IF TRAMO-ES-REVOLVENTE(WKS-TRAMO-IDX)
182600        MOVE SPACES TO LBRP-CL-ROTULO
182700        MOVE 'DESEMBOLSO DEL REVOLVENTE' TO LBRP-CL-ROTULO
182800        PERFORM 9426-COL-DESEMBOLSO
182900            VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
183000        MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
183100        PERFORM 9700-ESCRIBE-LINEA
183200     END-IF
183300     MOVE SPACES TO LBRP-CL-ROTULO
183400     MOVE 'SALDO DE CIERRE' TO LBRP-CL-ROTULO
183500     PERFORM 9427-COL-SALDO-CIERRE
183600         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
183700     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
183800     PERFORM 9700-ESCRIBE-LINEA
183900     MOVE SPACES TO LBRP-CL-ROTULO
184000     MOVE 'INTERES EN EFECTIVO' TO LBRP-CL-ROTULO
184100     PERFORM 9422-COL-INT-EFECTIVO-TR
184200         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
184300     MOVE LBRP-LINEA-COLUMNAR TO LB-LINEA-REPORTE
184400     PERFORM 9700-ESCRIBE-LINEA.
184500 9410-IMPRIME-UN-TRAMO-E. EXIT.
184600
184700 9421-COL-SALDO-APERTURA SECTION.
184800     MOVE WKS-TA-SALDO-APERTURA(WKS-TRAMO-IDX, WKS-COL)
184900             TO LBRP-CL-VALOR(WKS-COL).
185000 9421-COL-SALDO-APERTURA-E. EXIT.
185100
185200 9422-COL-INT-EFECTIVO-TR SECTION.
185300     MOVE WKS-TA-INT-EFECTIVO(WKS-TRAMO-IDX, WKS-COL)
185400             TO LBRP-CL-VALOR(WKS-COL).
185500 9422-COL-INT-EFECTIVO-TR-E. EXIT.
185600
185700 9423-COL-INT-PIK-TR SECTION.
185800     MOVE WKS-TA-INT-PIK(WKS-TRAMO-IDX, WKS-COL)
185900             TO LBRP-CL-VALOR(WKS-COL).
186000 9423-COL-INT-PIK-TR-E. EXIT.
186100
186200 9424-COL-PAGO-OBLIG SECTION.
186300     MOVE WKS-TA-PAGO-OBLIG(WKS-TRAMO-IDX, WKS-COL)
186400             TO LBRP-CL-VALOR(WKS-COL).
186500 9424-COL-PAGO-OBLIG-E. EXIT.
186600
186700 9425-COL-PAGO-BARRIDO SECTION.
186800     MOVE WKS-TA-PAGO-BARRIDO(WKS-TRAMO-IDX, WKS-COL)
186900             TO LBRP-CL-VALOR(WKS-COL).
187000 9425-COL-PAGO-BARRIDO-E. EXIT.
187100
187200 9426-COL-DESEMBOLSO SECTION.
187300     MOVE WKS-TA-DESEMBOLSO(WKS-TRAMO-IDX, WKS-COL)
187400             TO LBRP-CL-VALOR(WKS-COL).
187500 9426-COL-DESEMBOLSO-E. EXIT.
187600
187700 9427-COL-SALDO-CIERRE SECTION.
187800     MOVE WKS-TA-SALDO-CIERRE(WKS-TRAMO-IDX, WKS-COL)
187900             TO LBRP-CL-VALOR(WKS-COL).
188000 9427-COL-SALDO-CIERRE-E. EXIT.
188100*              ----- SECCION 5: APALANCAMIENTO -----
188200*  19/07/2022 EEDR  BPM-231124  SE AGREGAN LOS RENGLONES DE DEUDA
188300*  TOTAL, CAJA Y DEUDA NETA ANTES DE LOS MULTIPLOS DE APALANCA-
188400*  MIENTO (ANTES SOLO SE IMPRIMIAN LOS MULTIPLOS)
188500 9500-SECCION-APALANCAMIENTO SECTION.
188600     MOVE SPACES TO LBRP-TS-TEXTO
188700     MOVE 'METRICAS DE APALANCAMIENTO' TO LBRP-TS-TEXTO
188800     MOVE LBRP-LINEA-TITULO-SECCION TO LB-LINEA-REPORTE
188900     PERFORM 9700-ESCRIBE-LINEA
189000     MOVE LBRP-LINEA-SEPARADORA TO LB-LINEA-REPORTE
189100     PERFORM 9700-ESCRIBE-LINEA
189200     PERFORM 9310-ARMA-ENCABEZADO-ANIOS
189300     PERFORM 9336-LINEA-DEUDA-TOTAL
189400     PERFORM 9334-LINEA-CAJA-CIERRE
189500     PERFORM 9338-LINEA-DEUDA-NETA
189600     MOVE SPACES TO LBRP-CM-ROTULO
189700     MOVE 'APALANCAMIENTO BRUTO' TO LBRP-CM-ROTULO
189800     PERFORM 9510-COL-APALANC-BRUTO
189900         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
190000     MOVE LBRP-LINEA-COLUMNAR-MULT TO LB-LINEA-REPORTE
190100     PERFORM 9700-ESCRIBE-LINEA
190200     MOVE SPACES TO LBRP-CM-ROTULO
190300     MOVE 'APALANCAMIENTO NETO' TO LBRP-CM-ROTULO
190400     PERFORM 9511-COL-APALANC-NETO
190500         VARYING WKS-COL FROM 1 BY 1 UNTIL WKS-COL > WKS-NUM-ANIOS
190600     MOVE LBRP-LINEA-COLUMNAR-MULT TO LB-LINEA-REPORTE
190700     PERFORM 9700-ESCRIBE-LINEA
190800     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
190900     PERFORM 9700-ESCRIBE-LINEA.
191000 9500-SECCION-APALANCAMIENTO-E. EXIT.
191100
191200 9510-COL-APALANC-BRUTO SECTION.
191300     MOVE WKS-FL-APALANC-BRUTO(WKS-COL) TO LBRP-CM-VALOR(WKS-COL).
191400 9510-COL-APALANC-BRUTO-E. EXIT.
191500
191600 9511-COL-APALANC-NETO SECTION.
191700     MOVE WKS-FL-APALANC-NETO(WKS-COL) TO LBRP-CM-VALOR(WKS-COL).
191800 9511-COL-APALANC-NETO-E. EXIT.
191900*              ----- SECCION 6: RETORNOS DEL PATROCINADOR -----
192000*  19/07/2022 EEDR  BPM-231124  SE AGREGAN LOS RENGLONES DE
192100*  CAPITAL DE ENTRADA, CAJA DE SALIDA Y DEUDA DE SALIDA
192200 9600-SECCION-RETORNOS SECTION.
192300     MOVE SPACES TO LBRP-TS-TEXTO
192400     MOVE 'RETORNOS DEL PATROCINADOR' TO LBRP-TS-TEXTO
192500     MOVE LBRP-LINEA-TITULO-SECCION TO LB-LINEA-REPORTE
192600     PERFORM 9700-ESCRIBE-LINEA
192700     MOVE LBRP-LINEA-SEPARADORA TO LB-LINEA-REPORTE
192800     PERFORM 9700-ESCRIBE-LINEA
192900     MOVE SPACES TO LBRP-VL-ROTULO
193000     MOVE 'CAPITAL DE ENTRADA' TO LBRP-VL-ROTULO
193100     MOVE WKS-FU-CAPITAL TO LBRP-VL-MONTO
193200     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
193300     PERFORM 9700-ESCRIBE-LINEA
193400     MOVE SPACES TO LBRP-VL-ROTULO
193500     MOVE 'VALOR DE EMPRESA DE SALIDA' TO LBRP-VL-ROTULO
193600     MOVE WKS-RT-VALOR-EMPRESA-SALIDA TO LBRP-VL-MONTO
193700     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
193800     PERFORM 9700-ESCRIBE-LINEA
193900     MOVE SPACES TO LBRP-VL-ROTULO
194000     MOVE 'CAJA DE SALIDA' TO LBRP-VL-ROTULO
194100     MOVE WKS-FL-CAJA-CIERRE(WKS-NUM-ANIOS) TO LBRP-VL-MONTO
194200     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
194300     PERFORM 9700-ESCRIBE-LINEA
194400     MOVE SPACES TO LBRP-VL-ROTULO
194500     MOVE 'DEUDA TOTAL DE SALIDA' TO LBRP-VL-ROTULO
194600     MOVE WKS-FL-DEUDA-TOTAL(WKS-NUM-ANIOS) TO LBRP-VL-MONTO
194700     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
194800     PERFORM 9700-ESCRIBE-LINEA
194900     MOVE SPACES TO LBRP-VL-ROTULO
195000     MOVE 'COMISION DE SALIDA' TO LBRP-VL-ROTULO
195100     MOVE WKS-RT-COMISION-SALIDA TO LBRP-VL-MONTO
195200     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
195300     PERFORM 9700-ESCRIBE-LINEA
195400     MOVE SPACES TO LBRP-VL-ROTULO
195500     MOVE 'PRODUCTO PARA EL PATROCINADOR' TO LBRP-VL-ROTULO
195600     MOVE WKS-RT-PRODUCTO-SALIDA TO LBRP-VL-MONTO
195700     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
195800     PERFORM 9700-ESCRIBE-LINEA
195900     MOVE SPACES TO LBRP-VL-ROTULO
196000     MOVE 'CREACION DE VALOR' TO LBRP-VL-ROTULO
196100     MOVE WKS-RT-CREACION-VALOR TO LBRP-VL-MONTO
196200     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
196300     PERFORM 9700-ESCRIBE-LINEA
196400     MOVE SPACES TO LBRP-VL-ROTULO
196500     MOVE 'PAGO TOTAL DE DEUDA DEL PERIODO' TO LBRP-VL-ROTULO
196600     MOVE WKS-RT-PAGO-DEUDA-TOTAL TO LBRP-VL-MONTO
196700     MOVE LBRP-LINEA-VALOR TO LB-LINEA-REPORTE
196800     PERFORM 9700-ESCRIBE-LINEA
196900     MOVE SPACES TO LBRP-EN-ROTULO
197000     MOVE 'PERIODO DE TENENCIA (ANIOS)' TO LBRP-EN-ROTULO
197100     MOVE WKS-RT-PERIODO-TENENCIA TO LBRP-EN-VALOR
197200     MOVE LBRP-LINEA-ENTERO TO LB-LINEA-REPORTE
197300     PERFORM 9700-ESCRIBE-LINEA
197400     MOVE SPACES TO LBRP-MT-ROTULO
197500     MOVE 'APALANCAMIENTO DE ENTRADA' TO LBRP-MT-ROTULO
197600     MOVE WKS-RT-APALANCAMIENTO-ENTRADA TO LBRP-MT-VALOR
197700     MOVE LBRP-LINEA-METRICA TO LB-LINEA-REPORTE
197800     PERFORM 9700-ESCRIBE-LINEA
197900     MOVE SPACES TO LBRP-MT-ROTULO
198000     MOVE 'EXPANSION DEL MULTIPLO' TO LBRP-MT-ROTULO
198100     MOVE WKS-RT-EXPANSION-MULTIPLO TO LBRP-MT-VALOR
198200     MOVE LBRP-LINEA-METRICA TO LB-LINEA-REPORTE
198300     PERFORM 9700-ESCRIBE-LINEA
198400     MOVE SPACES TO LBRP-MT-ROTULO
198500     MOVE 'MOIC DEL PATROCINADOR' TO LBRP-MT-ROTULO
198600     MOVE WKS-RT-MOIC TO LBRP-MT-VALOR
198700     MOVE LBRP-LINEA-METRICA TO LB-LINEA-REPORTE
198800     PERFORM 9700-ESCRIBE-LINEA
198900     COMPUTE WKS-TIR-PCT ROUNDED = WKS-RT-TIR * 100
199000     MOVE SPACES TO LBRP-PC-ROTULO
199100     MOVE 'TIR DEL PATROCINADOR' TO LBRP-PC-ROTULO
199200     MOVE WKS-TIR-PCT TO LBRP-PC-VALOR
199300     MOVE LBRP-LINEA-PORCENTAJE TO LB-LINEA-REPORTE
199400     PERFORM 9700-ESCRIBE-LINEA
199500     MOVE LBRP-LINEA-BLANCO TO LB-LINEA-REPORTE
199600     PERFORM 9700-ESCRIBE-LINEA.
199700 9600-SECCION-RETORNOS-E. EXIT.
199800*--------------------------------------------------------------*
199900*  9700 - ESCRIBE UN RENGLON DE LB-LINEA-REPORTE Y VERIFICA EL
200000*  FILE STATUS. SI EL WRITE FALLA, SE ABORTA LA CORRIDA.
200100*--------------------------------------------------------------*
200200 9700-ESCRIBE-LINEA SECTION.
200300     WRITE LB-LINEA-REPORTE
200400     IF FS-REPORTE NOT = 0
200500        DISPLAY "================================================"
200600                UPON CONSOLE
200700        DISPLAY "   ERROR AL ESCRIBIR EL REPORTE DE ANALISIS LBO "
200800                UPON CONSOLE
200900        DISPLAY " FILE STATUS REPORTE : (" FS-REPORTE ")"
201000                UPON CONSOLE
201100        DISPLAY "================================================"
201200                UPON CONSOLE
201300        MOVE 92 TO RETURN-CODE
201400        STOP RUN
201500     END-IF
201600     ADD 1 TO WKS-LIN-ESCRITAS.
201700 9700-ESCRIBE-LINEA-E. EXIT.
201800*--------------------------------------------------------------*
201900*       9800 - ESTADISTICAS DE CIERRE DE LA CORRIDA (CONSOLA)
202000*--------------------------------------------------------------*
202100 9800-ESTADISTICAS SECTION.
202200     DISPLAY "================================================"
202300             UPON CONSOLE
202400     DISPLAY "      ESTADISTICAS DE LA CORRIDA - ANALISIS LBO  "
202500             UPON CONSOLE
202600     DISPLAY "------------------------------------------------"
202700             UPON CONSOLE
202800     DISPLAY " REGISTROS LEIDOS      : " WKS-REG-LEIDOS
202900             UPON CONSOLE
203000     DISPLAY " REGISTROS DP          : " WKS-REG-DP UPON CONSOLE
203100     DISPLAY " REGISTROS FN          : " WKS-REG-FN UPON CONSOLE
203200     DISPLAY " REGISTROS TR          : " WKS-REG-TR UPON CONSOLE
203300     DISPLAY " REGISTROS RR          : " WKS-REG-RR UPON CONSOLE
203400     DISPLAY " REGISTROS IGNORADOS   : " WKS-REG-IGNORADOS
203500             UPON CONSOLE
203600     DISPLAY " RENGLONES ESCRITOS    : " WKS-LIN-ESCRITAS
203700             UPON CONSOLE
203800     IF NOT ENTRADA-VALIDA
203900        DISPLAY " LA CORRIDA TERMINO CON ENTRADA INVALIDA  "
204000                UPON CONSOLE
204100     END-IF
204200     DISPLAY "================================================"
204300             UPON CONSOLE.
204400 9800-ESTADISTICAS-E. EXIT.
204500*--------------------------------------------------------------*
204600*              9900 - CIERRE DE LOS ARCHIVOS DE LA CORRIDA
204700*--------------------------------------------------------------*
204800 9900-CIERRA-ARCHIVOS SECTION.
204900     CLOSE LB-ARCHIVO-ENTRADA
205000     CLOSE LB-ARCHIVO-REPORTE
205100     IF FS-ENTRADA NOT = 0 OR FS-REPORTE NOT = 0
205200        DISPLAY "*** AVISO: ERROR AL CERRAR ARCHIVOS - VERIFICAR "
205300                UPON CONSOLE
205400     END-IF.
205500 9900-CIERRA-ARCHIVOS-E. EXIT.
