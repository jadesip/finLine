000100******************************************************************
000200* FECHA       : 14/01/2024                                       *
000300* PROGRAMADOR : INGRID PAOLA MORALES (IPMO)                      *
000400* APLICACION  : BANCA CORPORATIVA / ANALISIS LBO                 *
000500* PROGRAMA    : LBREP01 (COPYBOOK)                                *
000600* TIPO        : DESCRIPCION DE DATOS (COPY)                      *
000700* DESCRIPCION : RENGLONES DE IMPRESION DEL REPORTE DE ANALISIS   *
000800*             : LBO (132 POSICIONES). CADA 01 ES UNA "PLANTILLA" *
000900*             : QUE SE ARMA EN WORKING-STORAGE Y SE TRASLADA AL  *
001000*             : AREA DE SALIDA (LB-LINEA-REPORTE) CON "WRITE ... *
001100*             : FROM". LOS RENGLONES COLUMNARES (FLUJO ANUAL,    *
001200*             : CALENDARIO DE DEUDA Y APALANCAMIENTO) REPITEN LA *
001300*             : COLUMNA DE VALOR HASTA 10 VECES, UNA POR ANIO DE *
001400*             : PROYECCION. SE INCLUYE DESDE LBOA1C01 CON LA     *
001500*             : SENTENCIA "COPY LBREP01."                        *
001600* ARCHIVOS    : LBOA.REPORTE.SALIDA                               *
001700* PROGRAMA(S) : LBOA1C01                                          *
001800******************************************************************
001900*--------------------------------------------------------------*
002000*  HISTORIAL DE CAMBIOS                                         *
002100*  14/01/1991 IPMO  BPM-190031  VERSION INICIAL DE RENGLONES DE  *
002200*                   REPORTE PARA EL BATCH DE ANALISIS LBO        *
002300*  30/07/1994 IPMO  BPM-192207  SE AGREGAN RENGLONES COLUMNARES  *
002400*                   GENERICOS PARA REUTILIZAR EN VARIAS SECCIONES*
002500*  18/03/1999 EEDR  BPM-199873  REVISION FIN DE SIGLO: LOS       *
002600*                   RENGLONES DE ENCABEZADO MUESTRAN EL ANIO EN  *
002700*                   CUATRO POSICIONES EN TODOS LOS REPORTES      *
002800*  25/10/2013 EEDR  BPM-224490  SE AGREGA RENGLON DE PORCENTAJE  *
002900*                   PARA LA SECCION DE RETORNOS (TIR)            *
003000*--------------------------------------------------------------*
003100*
003200*----------------------------------------------------------------
003300*    RENGLON EN BLANCO / SEPARADOR
003400*----------------------------------------------------------------
003500 01  LBRP-LINEA-BLANCO                    PIC X(132) VALUE SPACES.
003600 01  LBRP-LINEA-SEPARADORA                PIC X(132) VALUE ALL '-'.
003700*
003800*----------------------------------------------------------------
003900*    ENCABEZADO DEL REPORTE (SECCION 1)
004000*----------------------------------------------------------------
004100 01  LBRP-LINEA-TITULO.
004200     05  FILLER                           PIC X(40) VALUE SPACES.
004300     05  FILLER                           PIC X(21)
004400                                    VALUE 'FINLINE LBO ANALYSIS'.
004500     05  FILLER                           PIC X(71) VALUE SPACES.
004600 01  LBRP-LINEA-SUBTITULO.
004700     05  FILLER                           PIC X(05) VALUE 'CASO:'.
004800     05  LBRP-ST-CASO                     PIC X(10).
004900     05  FILLER                           PIC X(05) VALUE SPACES.
005000     05  FILLER                           PIC X(09)
005100                                    VALUE 'MONEDA : '.
005200     05  LBRP-ST-MONEDA                   PIC X(03).
005300     05  FILLER                           PIC X(05) VALUE SPACES.
005400     05  FILLER                           PIC X(13)
005500                                    VALUE 'ANIO CIERRE: '.
005600     05  LBRP-ST-ANIO-CIERRE              PIC 9(04).
005700     05  FILLER                           PIC X(05) VALUE SPACES.
005800     05  FILLER                           PIC X(11)
005900                                    VALUE 'ANIO SAL:  '.
006000     05  LBRP-ST-ANIO-SALIDA              PIC 9(04).
006100     05  FILLER                           PIC X(05) VALUE SPACES.
006200     05  FILLER                           PIC X(07)
006300                                    VALUE 'FECHA: '.
006400     05  LBRP-ST-FECHA-PROC                PIC 9(04)/99/99.
006500     05  FILLER                           PIC X(36) VALUE SPACES.
006600 01  LBRP-LINEA-TITULO-SECCION.
006700     05  FILLER                           PIC X(04) VALUE SPACES.
006800     05  LBRP-TS-TEXTO                    PIC X(40).
006900     05  FILLER                           PIC X(88) VALUE SPACES.
007000*
007100*----------------------------------------------------------------
007200*    RENGLONES DE VALOR UNICO (FUENTES Y USOS, RETORNOS)
007300*----------------------------------------------------------------
007400 01  LBRP-LINEA-VALOR.
007500     05  FILLER                           PIC X(04) VALUE SPACES.
007600     05  LBRP-VL-ROTULO                   PIC X(30).
007700     05  FILLER                           PIC X(04) VALUE SPACES.
007800     05  LBRP-VL-MONTO                    PIC ZZ,ZZZ,ZZ9.99-.
007900     05  FILLER                           PIC X(80) VALUE SPACES.
008000 01  LBRP-LINEA-MENSAJE.
008100     05  FILLER                           PIC X(04) VALUE SPACES.
008200     05  LBRP-MSG-TEXTO                   PIC X(60).
008300     05  FILLER                           PIC X(68) VALUE SPACES.
008400 01  LBRP-LINEA-METRICA.
008500     05  FILLER                           PIC X(04) VALUE SPACES.
008600     05  LBRP-MT-ROTULO                   PIC X(30).
008700     05  FILLER                           PIC X(04) VALUE SPACES.
008800     05  LBRP-MT-VALOR                    PIC ZZ9.99.
008900     05  LBRP-MT-SUFIJO                   PIC X(01) VALUE 'X'.
009000     05  FILLER                           PIC X(87) VALUE SPACES.
009100 01  LBRP-LINEA-PORCENTAJE.
009200     05  FILLER                           PIC X(04) VALUE SPACES.
009300     05  LBRP-PC-ROTULO                   PIC X(30).
009400     05  FILLER                           PIC X(04) VALUE SPACES.
009500     05  LBRP-PC-VALOR                    PIC ZZ9.9-.
009600     05  FILLER                           PIC X(01) VALUE '%'.
009700     05  FILLER                           PIC X(87) VALUE SPACES.
009800 01  LBRP-LINEA-ENTERO.
009900     05  FILLER                           PIC X(04) VALUE SPACES.
010000     05  LBRP-EN-ROTULO                   PIC X(30).
010100     05  FILLER                           PIC X(04) VALUE SPACES.
010200     05  LBRP-EN-VALOR                    PIC ZZ9.
010300     05  FILLER                           PIC X(91) VALUE SPACES.
010400 01  LBRP-LINEA-ERROR.
010500     05  FILLER                           PIC X(04) VALUE SPACES.
010600     05  FILLER                           PIC X(08)
010700                                    VALUE '*** ERR '.
010800     05  LBRP-ER-TEXTO                    PIC X(60).
010900     05  FILLER                           PIC X(60) VALUE SPACES.
011000*
011100*----------------------------------------------------------------
011200*    RENGLON DEL TITULO DE UN TRAMO (CALENDARIO DE DEUDA)
011300*----------------------------------------------------------------
011400 01  LBRP-LINEA-TRAMO-TITULO.
011500     05  FILLER                           PIC X(04) VALUE SPACES.
011600     05  FILLER                           PIC X(07)
011700                                    VALUE 'TRAMO: '.
011800     05  LBRP-TT-ETIQUETA                 PIC X(20).
011900     05  FILLER                           PIC X(03) VALUE SPACES.
012000     05  FILLER                           PIC X(07) VALUE 'TIPO: '.
012100     05  LBRP-TT-TIPO                     PIC X(12).
012200     05  FILLER                           PIC X(79) VALUE SPACES.
012300*
012400*----------------------------------------------------------------
012500*    RENGLONES COLUMNARES GENERICOS (UNO POR ANIO DE PROYECCION,
012600*    HASTA 10 COLUMNAS) - FLUJO ANUAL / CALENDARIO DE DEUDA /
012700*    APALANCAMIENTO
012800*----------------------------------------------------------------
012900 01  LBRP-LINEA-FLUJO-ROTULO.
013000     05  FILLER                           PIC X(22) VALUE SPACES.
013100     05  LBRP-FR-COL OCCURS 10 TIMES.
013200         10  LBRP-FR-ANIO                 PIC ZZZ9.
013300         10  FILLER                       PIC X(07) VALUE SPACES.
013400 01  LBRP-LINEA-COLUMNAR.
013500     05  LBRP-CL-ROTULO                   PIC X(22).
013600     05  LBRP-CL-COL OCCURS 10 TIMES.
013700         10  LBRP-CL-VALOR                PIC ZZZ,ZZ9.99-.
013800 01  LBRP-LINEA-COLUMNAR-MULT.
013900     05  LBRP-CM-ROTULO                   PIC X(22).
014000     05  LBRP-CM-COL OCCURS 10 TIMES.
014100         10  LBRP-CM-VALOR                PIC Z9.99.
014200         10  FILLER                       PIC X(01) VALUE 'X'.
014300         10  FILLER                       PIC X(05) VALUE SPACES.
