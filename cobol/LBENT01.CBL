000100******************************************************************
000200* FECHA       : 11/01/2024                                       *
000300* PROGRAMADOR : INGRID PAOLA MORALES (IPMO)                      *
000400* APLICACION  : BANCA CORPORATIVA / ANALISIS LBO                 *
000500* PROGRAMA    : LBENT01 (COPYBOOK)                                *
000600* TIPO        : DESCRIPCION DE DATOS (COPY)                      *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DEL BATCH DE      *
000800*             : ANALISIS LBO (finLine). EL ARCHIVO TRAE CUATRO   *
000900*             : CLASES DE REGISTRO IDENTIFICADAS POR EL TIPO DE  *
001000*             : REGISTRO EN LAS PRIMERAS DOS COLUMNAS: DP = PARA-*
001100*             : METROS DEL NEGOCIO, FN = CIFRAS FINANCIERAS POR  *
001200*             : ANIO, TR = TRAMO DE DEUDA, RR = TASA DE REFEREN- *
001300*             : CIA POR ANIO. SE INCLUYE DESDE LBOA1C01 CON LA   *
001400*             : SENTENCIA "COPY LBENT01."                        *
001500* ARCHIVOS    : LBOA.ENTRADA.DATOS                                *
001600* PROGRAMA(S) : LBOA1C01                                          *
001700******************************************************************
001800*--------------------------------------------------------------*
001900*  HISTORIAL DE CAMBIOS                                         *
002000*  11/01/1991 IPMO  BPM-190031  VERSION INICIAL DEL COPY DE      *
002100*                   ENTRADA PARA EL BATCH DE ANALISIS LBO        *
002200*  22/06/1993 IPMO  BPM-191205  SE AMPLIA TRANCHE-LABEL A 20     *
002300*                   POSICIONES Y SE AGREGA PRIORIDAD DE PAGO     *
002400*  14/02/1996 EEDR  BPM-194417  SE AGREGA EL REGISTRO DE TASA DE *
002500*                   REFERENCIA (RR) PARA TRAMOS FLOTANTES        *
002600*  03/11/1998 EEDR  BPM-199873  AJUSTE FIN DE SIGLO: SE REVISO   *
002700*                   QUE NINGUN CAMPO DE ESTE COPY DEPENDA DE LOS *
002800*                   DOS DIGITOS DEL ANIO (TODOS SON PIC 9(04))   *
002900*  19/05/2004 IPMO  BPM-205560  SE AGREGA INDICADOR DE EBIT Y DE *
003000*                   CAPITAL DE TRABAJO SUMINISTRADOS POR USUARIO *
003100*  09/09/2011 EEDR  BPM-221140  SE AGREGA TABLA DE AMORTIZACION  *
003200*                   PROGRAMADA (10 ANIOS) AL REGISTRO DE TRAMO   *
003300*--------------------------------------------------------------*
003400*
003500*----------------------------------------------------------------
003600*    AREA FISICA DEL REGISTRO (140 POSICIONES, COLS 1-2 = TIPO)
003700*----------------------------------------------------------------
003800 01  LB-REG-ENTRADA                       PIC X(140).
003900*
004000*----------------------------------------------------------------
004100*    VISTA "DP" - PARAMETROS DEL NEGOCIO (UNO POR CORRIDA)
004200*----------------------------------------------------------------
004300 01  LB-REG-PARAMETROS REDEFINES LB-REG-ENTRADA.
004400     05  LBPA-TIPO-REG                    PIC X(02).
004500         88  LBPA-ES-PARAMETROS                VALUE 'DP'.
004600     05  LBPA-ANIO-CIERRE                 PIC 9(04).
004700     05  LBPA-ANIO-SALIDA                 PIC 9(04).
004800     05  LBPA-MULTIPLO-ENTRADA            PIC S9(03)V9(02).
004900     05  LBPA-MULTIPLO-SALIDA             PIC S9(03)V9(02).
005000     05  LBPA-PCT-COMISION-ENTRADA        PIC S9(03)V9(02).
005100     05  LBPA-PCT-COMISION-SALIDA         PIC S9(03)V9(02).
005200     05  LBPA-TASA-IMPUESTO               PIC S9(01)V9(06).
005300     05  LBPA-EFECTIVO-MINIMO             PIC S9(09)V9(02).
005400     05  LBPA-MONEDA                      PIC X(03).
005500     05  FILLER                           PIC X(89).
005600*
005700*----------------------------------------------------------------
005800*    VISTA "FN" - CIFRAS FINANCIERAS DE UN ANIO
005900*----------------------------------------------------------------
006000 01  LB-REG-FINANCIERO REDEFINES LB-REG-ENTRADA.
006100     05  LBFI-TIPO-REG                    PIC X(02).
006200         88  LBFI-ES-FINANCIERO                VALUE 'FN'.
006300     05  LBFI-ANIO                        PIC 9(04).
006400     05  LBFI-INGRESOS                    PIC S9(09)V9(02).
006500     05  LBFI-EBITDA                      PIC S9(09)V9(02).
006600     05  LBFI-EBIT                        PIC S9(09)V9(02).
006700     05  LBFI-EBIT-INDICADOR              PIC X(01).
006800         88  LBFI-EBIT-SUMINISTRADO            VALUE 'Y'.
006900     05  LBFI-DEPRECIA-AMORT              PIC S9(09)V9(02).
007000     05  LBFI-INVERSION-CAPITAL           PIC S9(09)V9(02).
007100     05  LBFI-CAPITAL-TRABAJO             PIC S9(09)V9(02).
007200     05  LBFI-CT-INDICADOR                PIC X(01).
007300         88  LBFI-CT-SUMINISTRADO              VALUE 'Y'.
007400     05  FILLER                           PIC X(66).
007500*
007600*----------------------------------------------------------------
007700*    VISTA "TR" - TRAMO (INSTRUMENTO) DE LA ESTRUCTURA DE DEUDA
007800*----------------------------------------------------------------
007900 01  LB-REG-TRAMO REDEFINES LB-REG-ENTRADA.
008000     05  LBTR-TIPO-REG                    PIC X(02).
008100         88  LBTR-ES-TRAMO                     VALUE 'TR'.
008200     05  LBTR-ETIQUETA                    PIC X(20).
008300     05  LBTR-TIPO-INSTRUMENTO             PIC X(12).
008400*        VALORES ESPERADOS: BOND, LOAN, TERM-LOAN, REVOLVER,
008500*        RCF, FRN, OTHER  (VER 1250-CLASIFICA-TRAMO)
008600     05  LBTR-MONTO-ORIGINAL              PIC S9(09)V9(02).
008700     05  LBTR-TASA-INTERES-FIJA           PIC S9(01)V9(06).
008800     05  LBTR-MARGEN-INTERES              PIC S9(01)V9(06).
008900     05  LBTR-TASA-PIK                    PIC S9(01)V9(06).
009000     05  LBTR-AMORT-PROGRAMADA OCCURS 10 TIMES
009100                                           PIC S9(03)V9(02).
009200     05  LBTR-PCT-COMISION-FINANCIAMIENTO PIC S9(01)V9(06).
009300     05  LBTR-PRIORIDAD-PAGO              PIC 9(02).
009400     05  LBTR-PCT-DESEMBOLSADO            PIC S9(01)V9(06).
009500     05  FILLER                           PIC X(08).
009600*
009700*----------------------------------------------------------------
009800*    VISTA "RR" - TASA DE REFERENCIA DE UN ANIO (TRAMOS FLOTANTES)
009900*----------------------------------------------------------------
010000 01  LB-REG-TASA-REF REDEFINES LB-REG-ENTRADA.
010100     05  LBRF-TIPO-REG                    PIC X(02).
010200         88  LBRF-ES-TASA-REF                  VALUE 'RR'.
010300     05  LBRF-ANIO                        PIC 9(04).
010400     05  LBRF-TASA-BASE                   PIC S9(01)V9(06).
010500     05  FILLER                           PIC X(127).
